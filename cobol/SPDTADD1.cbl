000010*----------------------------------------------------------------*
000020* AUTHOR.        C-VANTERPOOL
000030* INSTALLATION.  CONTINENTAL DATA SERVICES - CARDHOLDER SYSTEMS
000040* DATE-WRITTEN.  09/11/88
000050* DATE-COMPILED.
000060* SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000070*----------------------------------------------------------------*
000080* PURPOSE.  CALENDAR-DAY ARITHMETIC SERVICE.  GIVEN A BASE DATE
000090*  AND A SIGNED OFFSET IN DAYS, RETURNS THE RESULTING GREGORIAN
000100*  CALENDAR DATE, CARRYING MONTH AND YEAR BOUNDARIES CORRECTLY,
000110*  INCLUDING FEBRUARY IN A LEAP YEAR.  ALSO VALIDATES A Y/M/D
000120*  TRIPLE ON REQUEST.  THIS PROGRAM STARTED LIFE AS THE INVOICE
000130*  DATE EDIT (INVDTVAL) AND WAS REBUILT INTO A GENERAL DATE-ADD
000140*  SERVICE FOR THE TEST-DATA FABRICATION JOB (SPGEN01), WHICH
000150*  NEEDS TO LAY OUT A HISTORY OF POSTING DATES FROM A SINGLE
000160*  ANCHOR DATE.
000170*----------------------------------------------------------------*
000180* CHANGE LOG
000190* DATE     BY          REQ NO   DESCRIPTION
000200* -------- ----------- -------- --------------------------------
000210* 09/11/88 C-VANTERPOOL INIT     ORIGINAL PROGRAM (DATE EDIT ONLY,
000220*                                CALLED INVDTVAL).
000230* 05/23/93 C-VANTERPOOL CR-0688  REBUILT AS SPDTADD1 -- ADDED THE
000240*                                ADD-DAYS FUNCTION AND THE LEAP
000250*                                YEAR TABLE FOR THE FABRICATION JOB.
000260* 02/17/99 M-SADIQ      Y2K-118  4-DIGIT YEAR THROUGHOUT CONFIRMED,
000270*                                CENTURY-ROLL CARRY RE-TESTED.
000280* 07/08/07 K-ABERNATHY  CR-1455  ADDED THE BACKWARD (RETROCEDER)
000290*                                PATH SO THE HISTORY START DATE CAN
000300*                                BE COMPUTED AS TODAY MINUS N DAYS.
000310*----------------------------------------------------------------*
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID. SPDTADD1.
000340 AUTHOR. C-VANTERPOOL.
000350 INSTALLATION. CONTINENTAL-DATA-SERVICES.
000360 DATE-WRITTEN. 09/11/88.
000370 DATE-COMPILED.
000380 SECURITY. COMPANY-CONFIDENTIAL.
000390*----------------------------------------------------------------*
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430    C01 IS TOP-OF-FORM.
000440*----------------------------------------------------------------*
000450 DATA DIVISION.
000460 WORKING-STORAGE SECTION.
000470*----------------------------------------------------------------*
000480*  MONTH-LENGTH TABLE -- COMPILED IN, FEBRUARY CORRECTED AT RUN
000490*  TIME BY 2650-ES-BISIESTO WHEN THE WORKING YEAR IS A LEAP YEAR.
000500*----------------------------------------------------------------*
000510 01  WS-MONTH-LEN-DATA.
000520    05  FILLER                     PIC 9(02) VALUE 31.
000530    05  FILLER                     PIC 9(02) VALUE 28.
000540    05  FILLER                     PIC 9(02) VALUE 31.
000550    05  FILLER                     PIC 9(02) VALUE 30.
000560    05  FILLER                     PIC 9(02) VALUE 31.
000570    05  FILLER                     PIC 9(02) VALUE 30.
000580    05  FILLER                     PIC 9(02) VALUE 31.
000590    05  FILLER                     PIC 9(02) VALUE 31.
000600    05  FILLER                     PIC 9(02) VALUE 30.
000610    05  FILLER                     PIC 9(02) VALUE 31.
000620    05  FILLER                     PIC 9(02) VALUE 30.
000630    05  FILLER                     PIC 9(02) VALUE 31.
000640 01  WS-MONTH-LEN-TABLE REDEFINES WS-MONTH-LEN-DATA.
000650    05  WS-MONTH-LEN OCCURS 12 TIMES PIC 9(02).
000660*----------------------------------------------------------------*
000670 01  WS-CALC-YYYY                PIC 9(04).
000680 01  WS-CALC-MM                  PIC 9(02).
000690 01  WS-CALC-DD                  PIC 9(02).
000700 01  WS-CALC-DIAS-MES            PIC 9(02).
000710 01  WS-DIAS-RESTANTES           PIC 9(05) COMP.
000720 01  WS-DIA-IDX                  PIC 9(05) COMP.
000730 01  WS-BISIESTO-RESIDUO-4       PIC 9(02) COMP.
000740 01  WS-BISIESTO-RESIDUO-100     PIC 9(02) COMP.
000750 01  WS-BISIESTO-RESIDUO-400     PIC 9(03) COMP.
000760 01  WS-BISIESTO-COCIENTE        PIC 9(04) COMP.
000770 01  WS-IS-LEAP-SW               PIC X(01) VALUE 'N'.
000780    88  WS-YEAR-IS-LEAP              VALUE 'Y'.
000790    88  WS-YEAR-IS-NOT-LEAP           VALUE 'N'.
000800*----------------------------------------------------------------*
000810 LINKAGE SECTION.
000820 01  LK-DATE-PARMS.
000830    05  LK-DATE-FUNCTION            PIC 9(01).
000840       88  LK-DATE-FN-ADD-DAYS         VALUE 1.
000850       88  LK-DATE-FN-VALIDATE         VALUE 2.
000860    05  LK-DATE-BASE-YYYY           PIC 9(04).
000870    05  LK-DATE-BASE-MM             PIC 9(02).
000880    05  LK-DATE-BASE-DD             PIC 9(02).
000890    05  LK-DATE-OFFSET-DAYS         PIC S9(05)
000900                                     SIGN IS LEADING SEPARATE.
000910    05  LK-DATE-RESULT-YYYY         PIC 9(04).
000920    05  LK-DATE-RESULT-MM           PIC 9(02).
000930    05  LK-DATE-RESULT-DD           PIC 9(02).
000940    05  LK-DATE-RESULT-VALID        PIC X(01).
000950       88  LK-DATE-IS-VALID            VALUE 'Y'.
000960       88  LK-DATE-IS-INVALID          VALUE 'N'.
000970*  NUMERIC VIEW OF THE BASE DATE -- LETS A CALLER COMPARE TWO
000980*  DATES WITH ONE NUMERIC TEST INSTEAD OF THREE FIELD TESTS.
000990 01  LK-DATE-PARMS-BASE-NUM REDEFINES LK-DATE-PARMS.
001000    05  FILLER                      PIC X(01).
001010    05  LK-DATE-BASE-YYYYMMDD       PIC 9(08).
001020    05  FILLER                      PIC X(15).
001030*  NUMERIC VIEW OF THE RESULT DATE -- SAME REASON, RESULT SIDE.
001040 01  LK-DATE-PARMS-RESULT-NUM REDEFINES LK-DATE-PARMS.
001050    05  FILLER                      PIC X(15).
001060    05  LK-DATE-RESULT-YYYYMMDD     PIC 9(08).
001070    05  FILLER                      PIC X(01).
001080*----------------------------------------------------------------*
001090 PROCEDURE DIVISION USING LK-DATE-PARMS.
001100*----------------------------------------------------------------*
001110 0000-MAIN-LOGICA.
001120 
001130    EVALUATE TRUE
001140       WHEN LK-DATE-FN-ADD-DAYS
001150            PERFORM 2000-SUMAR-DIAS
001160               THRU 2000-SUMAR-DIAS-FIN
001170       WHEN LK-DATE-FN-VALIDATE
001180            PERFORM 2500-VALIDAR-FECHA
001190               THRU 2500-VALIDAR-FECHA-FIN
001200       WHEN OTHER
001210            MOVE 'N' TO LK-DATE-RESULT-VALID
001220    END-EVALUATE.
001230 
001240    EXIT PROGRAM.
001250 
001260*----------------------------------------------------------------*
001270 2000-SUMAR-DIAS.
001280*    ADDS (OR, WHEN NEGATIVE, SUBTRACTS) LK-DATE-OFFSET-DAYS
001290*    CALENDAR DAYS FROM THE BASE DATE.  USED BY SPGEN01 TO LAY
001300*    OUT EVERY POSTING DATE FROM THE SINGLE HISTORY ANCHOR DATE.
001310 
001320    MOVE LK-DATE-BASE-YYYY TO WS-CALC-YYYY.
001330    MOVE LK-DATE-BASE-MM   TO WS-CALC-MM.
001340    MOVE LK-DATE-BASE-DD   TO WS-CALC-DD.
001350 
001360    IF LK-DATE-OFFSET-DAYS >= 0
001370       MOVE LK-DATE-OFFSET-DAYS TO WS-DIAS-RESTANTES
001380       PERFORM 2610-AVANZAR-UN-DIA
001390          THRU 2610-AVANZAR-UN-DIA-FIN
001400          VARYING WS-DIA-IDX FROM 1 BY 1
001410             UNTIL WS-DIA-IDX > WS-DIAS-RESTANTES
001420    ELSE
001430       COMPUTE WS-DIAS-RESTANTES = 0 - LK-DATE-OFFSET-DAYS
001440       PERFORM 2620-RETROCEDER-UN-DIA
001450          THRU 2620-RETROCEDER-UN-DIA-FIN
001460          VARYING WS-DIA-IDX FROM 1 BY 1
001470             UNTIL WS-DIA-IDX > WS-DIAS-RESTANTES
001480    END-IF.
001490 
001500    MOVE WS-CALC-YYYY TO LK-DATE-RESULT-YYYY.
001510    MOVE WS-CALC-MM   TO LK-DATE-RESULT-MM.
001520    MOVE WS-CALC-DD   TO LK-DATE-RESULT-DD.
001530    MOVE 'Y'          TO LK-DATE-RESULT-VALID.
001540 
001550 2000-SUMAR-DIAS-FIN.
001560    EXIT.
001570 
001580*----------------------------------------------------------------*
001590 2610-AVANZAR-UN-DIA.
001600 
001610    ADD 1 TO WS-CALC-DD.
001620    PERFORM 2600-DIAS-EN-MES
001630       THRU 2600-DIAS-EN-MES-FIN.
001640 
001650    IF WS-CALC-DD > WS-CALC-DIAS-MES
001660       MOVE 1 TO WS-CALC-DD
001670       ADD 1 TO WS-CALC-MM
001680       IF WS-CALC-MM > 12
001690          MOVE 1 TO WS-CALC-MM
001700          ADD 1 TO WS-CALC-YYYY
001710       END-IF
001720    END-IF.
001730 
001740 2610-AVANZAR-UN-DIA-FIN.
001750    EXIT.
001760 
001770*----------------------------------------------------------------*
001780 2620-RETROCEDER-UN-DIA.
001790 
001800    SUBTRACT 1 FROM WS-CALC-DD.
001810 
001820    IF WS-CALC-DD < 1
001830       SUBTRACT 1 FROM WS-CALC-MM
001840       IF WS-CALC-MM < 1
001850          MOVE 12 TO WS-CALC-MM
001860          SUBTRACT 1 FROM WS-CALC-YYYY
001870       END-IF
001880       PERFORM 2600-DIAS-EN-MES
001890          THRU 2600-DIAS-EN-MES-FIN
001900       MOVE WS-CALC-DIAS-MES TO WS-CALC-DD
001910    END-IF.
001920 
001930 2620-RETROCEDER-UN-DIA-FIN.
001940    EXIT.
001950 
001960*----------------------------------------------------------------*
001970 2600-DIAS-EN-MES.
001980*    RETURNS THE LENGTH OF WS-CALC-MM IN WS-CALC-DIAS-MES, WITH
001990*    FEBRUARY WIDENED TO 29 IN A LEAP YEAR.
002000 
002010    MOVE WS-MONTH-LEN (WS-CALC-MM) TO WS-CALC-DIAS-MES.
002020 
002030    IF WS-CALC-MM = 02
002040       PERFORM 2650-ES-BISIESTO
002050          THRU 2650-ES-BISIESTO-FIN
002060       IF WS-YEAR-IS-LEAP
002070          MOVE 29 TO WS-CALC-DIAS-MES
002080       END-IF
002090    END-IF.
002100 
002110 2600-DIAS-EN-MES-FIN.
002120    EXIT.
002130 
002140*----------------------------------------------------------------*
002150 2650-ES-BISIESTO.
002160*    GREGORIAN LEAP-YEAR RULE: DIVISIBLE BY 4, EXCEPT CENTURY
002170*    YEARS, UNLESS ALSO DIVISIBLE BY 400.
002180 
002190    MOVE 'N' TO WS-IS-LEAP-SW.
002200 
002210    DIVIDE WS-CALC-YYYY BY 4
002220       GIVING WS-BISIESTO-COCIENTE
002230       REMAINDER WS-BISIESTO-RESIDUO-4.
002240    DIVIDE WS-CALC-YYYY BY 100
002250       GIVING WS-BISIESTO-COCIENTE
002260       REMAINDER WS-BISIESTO-RESIDUO-100.
002270    DIVIDE WS-CALC-YYYY BY 400
002280       GIVING WS-BISIESTO-COCIENTE
002290       REMAINDER WS-BISIESTO-RESIDUO-400.
002300 
002310    IF WS-BISIESTO-RESIDUO-4 = 0
002320       IF WS-BISIESTO-RESIDUO-100 NOT = 0
002330          MOVE 'Y' TO WS-IS-LEAP-SW
002340       ELSE
002350          IF WS-BISIESTO-RESIDUO-400 = 0
002360             MOVE 'Y' TO WS-IS-LEAP-SW
002370          END-IF
002380       END-IF
002390    END-IF.
002400 
002410 2650-ES-BISIESTO-FIN.
002420    EXIT.
002430 
002440*----------------------------------------------------------------*
002450 2500-VALIDAR-FECHA.
002460*    CONFIRMS THE BASE Y/M/D TRIPLE IS A REAL CALENDAR DATE.
002470*    RETAINED FROM THE ORIGINAL INVDTVAL INVOICE-DATE EDIT.
002480 
002490    MOVE 'Y' TO LK-DATE-RESULT-VALID.
002500 
002510    IF LK-DATE-BASE-MM < 1 OR LK-DATE-BASE-MM > 12
002520       MOVE 'N' TO LK-DATE-RESULT-VALID
002530    ELSE
002540       MOVE LK-DATE-BASE-YYYY TO WS-CALC-YYYY
002550       MOVE LK-DATE-BASE-MM   TO WS-CALC-MM
002560       PERFORM 2600-DIAS-EN-MES
002570          THRU 2600-DIAS-EN-MES-FIN
002580       IF LK-DATE-BASE-DD < 1 OR
002590          LK-DATE-BASE-DD > WS-CALC-DIAS-MES
002600          MOVE 'N' TO LK-DATE-RESULT-VALID
002610       END-IF
002620    END-IF.
002630 
002640 2500-VALIDAR-FECHA-FIN.
002650    EXIT.
002660 
002670 END PROGRAM SPDTADD1.
