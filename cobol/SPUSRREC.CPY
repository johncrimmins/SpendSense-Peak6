000010*----------------------------------------------------------------*
000020*  SPUSRREC  --  CUSTOMER (USER) RECORD LAYOUT                   *
000030*  Used by SPGEN01 (write, roster feed) and SPLOD01/SPMSTUSR     *
000040*  (read, master upsert).  One record per customer produced by   *
000050*  the persona-driven roster build in SPGEN01 paragraph 1300.    *
000060*----------------------------------------------------------------*
000070*  Amount/ratio fields carry a separate trailing sign position    *
000080*  (SIGN IS TRAILING SEPARATE) so the flat feed stays plain       *
000090*  digits and a sign character, readable by eye and by any        *
000100*  downstream job that does not want zoned overpunch.             *
000110*----------------------------------------------------------------*
000120 01  SP-USR-RECORD.
000130    05  SP-USR-KEY-AREA.
000140       10  SP-USR-ID                    PIC X(07).
000150    05  SP-USR-FULL-NAME                PIC X(30).
000160    05  SP-USR-EMAIL                    PIC X(40).
000170    05  SP-USR-PERSONA-HINT             PIC X(17).
000180       88  SP-USR-PERSONA-DEBT-FIGHTER     VALUE 'Debt Fighter'.
000190       88  SP-USR-PERSONA-GIG-WORKER       VALUE 'Gig Worker'.
000200       88  SP-USR-PERSONA-AUTO-PAYER       VALUE 'Auto-Payer'.
000210       88  SP-USR-PERSONA-WEALTH-COMP      VALUE 'Wealth Compounder'.
000220       88  SP-USR-PERSONA-OPTIMIZER        VALUE 'Optimizer'.
000230    05  SP-USR-MONTHLY-INCOME            PIC S9(07)V99
000240                                          SIGN IS TRAILING SEPARATE.
000250    05  SP-USR-INCOME-VOLATILITY-PCT     PIC S9(01)V999
000260                                          SIGN IS TRAILING SEPARATE.
000270    05  SP-USR-SUBSCRIPTION-RATIO        PIC S9(01)V999
000280                                          SIGN IS TRAILING SEPARATE.
000290    05  SP-USR-CREDIT-UTIL-TARGET        PIC S9(01)V999
000300                                          SIGN IS TRAILING SEPARATE.
000310    05  SP-USR-CASH-BUFFER-MONTHS        PIC S9(03)V99
000320                                          SIGN IS TRAILING SEPARATE.
000330    05  SP-USR-SAVINGS-RATE              PIC S9(01)V999
000340                                          SIGN IS TRAILING SEPARATE.
000350*    Reserved growth room -- keeps the flat-file record a fixed  *
000360*    150 bytes even if a future persona attribute is added.      *
000370    05  FILLER                           PIC X(20).
000380*----------------------------------------------------------------*
000390*  Alternate view used only by SPGEN01 paragraph 2110 while it    *
000400*  is building the fabricated display name from roster position  *
000410*  and persona initials -- lets us slice the name into a two-word*
000420*  work area without a second 01-level record.                   *
000430*----------------------------------------------------------------*
000440 01  SP-USR-RECORD-NAME-VIEW REDEFINES SP-USR-RECORD.
000450    05  FILLER                           PIC X(07).
000460    05  SP-USR-NAME-VIEW-GIVEN           PIC X(15).
000470    05  SP-USR-NAME-VIEW-SURNAME         PIC X(15).
000480    05  FILLER                           PIC X(113).
