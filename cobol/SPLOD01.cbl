000010*----------------------------------------------------------------*
000020* AUTHOR.        N-OSEI
000030* INSTALLATION.  CONTINENTAL DATA SERVICES - CARDHOLDER SYSTEMS
000040* DATE-WRITTEN.  03/21/90
000050* DATE-COMPILED.
000060* SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000070*----------------------------------------------------------------*
000080* PURPOSE.  TEST-DATA FABRICATION JOB, STEP 2 OF 2 (LOAD).  READS
000090*  THE THREE FILES SPGEN01 WROTE, EDITS EACH RECORD, AND UPSERTS
000100*  IT INTO THE MATCHING KEYED MASTER THROUGH THE SPMSTxxx MASTER
000110*  SERVICES -- USERS, THEN ACCOUNTS, THEN TRANSACTIONS, SO A
000120*  MASTER NEVER RECEIVES A CHILD ROW BEFORE ITS PARENT ROW HAS
000130*  BEEN LOADED.  WITH THE RESET SWITCH ON, ALL THREE MASTERS ARE
000140*  DROPPED AND RECREATED EMPTY BEFORE THE LOAD BEGINS, IN THE
000150*  OPPOSITE (CHILD-FIRST) ORDER.
000160*----------------------------------------------------------------*
000170* CHANGE LOG
000180* DATE     BY          REQ NO   DESCRIPTION
000190* -------- ----------- -------- --------------------------------
000200* 03/21/90 N-OSEI       INIT     ORIGINAL PROGRAM -- READ CARDCONS
000210*                                AND CALLED CARDMSTR FOR A CARD
000220*                                LOOKUP, NO MASTER UPDATE.
000230* 08/05/94 R-PELLETIER  CR-0812  REBUILT TO LOAD ALL THREE
000240*                                FABRICATION FILES INTO THE NEW
000250*                                KEYED MASTERS VIA SPMSTUSR /
000260*                                SPMSTCTA / SPMSTMOV.
000270* 02/17/99 M-SADIQ      Y2K-118  NO 2-DIGIT YEAR FIELDS PRESENT --
000280*                                REVIEWED, NO CHANGE REQUIRED.
000290* 04/02/97 D-ESPARZA    CR-0901  SPLIT MASTER SERVICE OUT OF
000300*                                CARDMSTR (SEE SPMSTUSR HEADER);
000310*                                CALLS HERE UPDATED TO MATCH.
000320* 07/08/07 K-ABERNATHY  CR-1455  ADDED THE RESET SWITCH AND THE
000330*                                CHILD-FIRST DROP ORDER.
000340* 11/03/10 K-ABERNATHY  CR-1602  ADDED THE FIELD-EDIT CHECKS ON
000350*                                THE NUMERIC AND FLAG COLUMNS OF
000360*                                ALL THREE INPUT LAYOUTS.
000370*----------------------------------------------------------------*
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID. SPLOD01.
000400 AUTHOR. N-OSEI.
000410 INSTALLATION. CONTINENTAL-DATA-SERVICES.
000420 DATE-WRITTEN. 03/21/90.
000430 DATE-COMPILED.
000440 SECURITY. COMPANY-CONFIDENTIAL.
000450*----------------------------------------------------------------*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490    C01 IS TOP-OF-FORM.
000500 
000510 INPUT-OUTPUT SECTION.
000520 
000530 FILE-CONTROL.
000540 
000550    SELECT ENT-USUARIOS
000560        ASSIGN TO 'USUARIOS.SEQ'
000570        ORGANIZATION IS LINE SEQUENTIAL
000580        FILE STATUS IS FS-USUARIOS.
000590 
000600    SELECT ENT-CUENTAS
000610        ASSIGN TO 'CUENTAS.SEQ'
000620        ORGANIZATION IS LINE SEQUENTIAL
000630        FILE STATUS IS FS-CUENTAS.
000640 
000650    SELECT ENT-MOVIMIENTOS
000660        ASSIGN TO 'MOVIMIENTOS.SEQ'
000670        ORGANIZATION IS LINE SEQUENTIAL
000680        FILE STATUS IS FS-MOVIMIENTOS.
000690*----------------------------------------------------------------*
000700 DATA DIVISION.
000710 
000720 FILE SECTION.
000730 
000740 FD  ENT-USUARIOS.
000750    COPY SPUSRREC.
000760 
000770 FD  ENT-CUENTAS.
000780    COPY SPCTAREC.
000790 
000800 FD  ENT-MOVIMIENTOS.
000810    COPY SPMOVREC.
000820*----------------------------------------------------------------*
000830 WORKING-STORAGE SECTION.
000840 
000850 01  FS-STATUS.
000860    05  FS-USUARIOS                 PIC X(02).
000870       88  FS-USUARIOS-OK               VALUE '00'.
000880       88  FS-USUARIOS-EOF               VALUE '10'.
000890       88  FS-USUARIOS-NFD                VALUE '35'.
000900    05  FS-CUENTAS                  PIC X(02).
000910       88  FS-CUENTAS-OK                VALUE '00'.
000920       88  FS-CUENTAS-EOF                VALUE '10'.
000930       88  FS-CUENTAS-NFD                 VALUE '35'.
000940    05  FS-MOVIMIENTOS               PIC X(02).
000950       88  FS-MOVIMIENTOS-OK             VALUE '00'.
000960       88  FS-MOVIMIENTOS-EOF             VALUE '10'.
000970       88  FS-MOVIMIENTOS-NFD              VALUE '35'.
000980    05  FILLER                      PIC X(14).
000990 
001000 01  WS-PARAMETROS.
001010*    THE RESET SWITCH IS 'Y' BY DEFAULT FOR THIS JOB -- A TEST
001020*    DECK IS EXPECTED TO REPLACE THE PRIOR ONE ON EVERY RUN.  THIS
001030*    SHOP'S JCL SUBSTITUTES 'N' WHEN A DECK IS BEING MERGED
001040*    INSTEAD OF REPLACED.
001050    05  WS-PARM-RESET-SW            PIC X(01) VALUE 'Y'.
001060       88  WS-PARM-RESET-ON             VALUE 'Y'.
001070       88  WS-PARM-RESET-OFF            VALUE 'N'.
001080    05  FILLER                     PIC X(10).
001090 
001100*----------------------------------------------------------------*
001110*  CONTROL BLOCKS FOR THE THREE MASTER SERVICES -- MIRROR THE
001120*  LK-xxx-CONTROL GROUP OF EACH SPMSTxxx MEMBER FIELD FOR FIELD.
001130*  THE RECORD ARGUMENT ON EACH CALL IS THE FD AREA ITSELF, SINCE
001140*  ALL THREE MASTER SERVICES COPY THE SAME RECORD LAYOUT.
001150*----------------------------------------------------------------*
001160 01  WS-USR-CONTROL-CALL.
001170    05  WS-UCC-FUNCTION              PIC 9(01).
001180       88  WS-UCC-FN-OPEN-KEEP           VALUE 1.
001190       88  WS-UCC-FN-OPEN-RESET          VALUE 2.
001200       88  WS-UCC-FN-UPSERT              VALUE 3.
001210       88  WS-UCC-FN-CLOSE               VALUE 4.
001220    05  WS-UCC-WAS-NEW                PIC X(01).
001230       88  WS-UCC-KEY-WAS-NEW            VALUE 'Y'.
001240    05  WS-UCC-IO-ERROR                PIC X(01).
001250       88  WS-UCC-IO-FAILED              VALUE 'Y'.
001260    05  FILLER                      PIC X(10).
001270 
001280 01  WS-CTA-CONTROL-CALL.
001290    05  WS-CCC-FUNCTION              PIC 9(01).
001300       88  WS-CCC-FN-OPEN-KEEP           VALUE 1.
001310       88  WS-CCC-FN-OPEN-RESET          VALUE 2.
001320       88  WS-CCC-FN-UPSERT              VALUE 3.
001330       88  WS-CCC-FN-CLOSE               VALUE 4.
001340    05  WS-CCC-WAS-NEW                PIC X(01).
001350       88  WS-CCC-KEY-WAS-NEW            VALUE 'Y'.
001360    05  WS-CCC-IO-ERROR                PIC X(01).
001370       88  WS-CCC-IO-FAILED              VALUE 'Y'.
001380    05  FILLER                      PIC X(10).
001390 
001400 01  WS-MOV-CONTROL-CALL.
001410    05  WS-MCC-FUNCTION              PIC 9(01).
001420       88  WS-MCC-FN-OPEN-KEEP           VALUE 1.
001430       88  WS-MCC-FN-OPEN-RESET          VALUE 2.
001440       88  WS-MCC-FN-UPSERT              VALUE 3.
001450       88  WS-MCC-FN-CLOSE               VALUE 4.
001460    05  WS-MCC-WAS-NEW                PIC X(01).
001470       88  WS-MCC-KEY-WAS-NEW            VALUE 'Y'.
001480    05  WS-MCC-IO-ERROR                PIC X(01).
001490       88  WS-MCC-IO-FAILED              VALUE 'Y'.
001500    05  FILLER                      PIC X(10).
001510 
001520*----------------------------------------------------------------*
001530 77  WS-CONTAR-USUARIOS              PIC 9(05) COMP VALUE 0.
001540 77  WS-CONTAR-CUENTAS               PIC 9(05) COMP VALUE 0.
001550 77  WS-CONTAR-MOVIMIENTOS           PIC 9(05) COMP VALUE 0.
001560*----------------------------------------------------------------*
001570*  MIRRORS SPDTADD1'S LK-DATE-PARMS FIELD FOR FIELD -- USED TO
001580*  RUN A REAL CALENDAR CHECK ON EACH POSTED MOVEMENT DATE (L1).
001590*----------------------------------------------------------------*
001600 01  WS-DATE-PARMS-CALL.
001610    05  WS-DPC-FUNCTION              PIC 9(01).
001620       88  WS-DPC-FN-ADD-DAYS            VALUE 1.
001630       88  WS-DPC-FN-VALIDATE            VALUE 2.
001640    05  WS-DPC-BASE-YYYY             PIC 9(04).
001650    05  WS-DPC-BASE-MM               PIC 9(02).
001660    05  WS-DPC-BASE-DD               PIC 9(02).
001670    05  WS-DPC-OFFSET-DAYS           PIC S9(05)
001680                                      SIGN IS LEADING SEPARATE.
001690    05  WS-DPC-RESULT-YYYY           PIC 9(04).
001700    05  WS-DPC-RESULT-MM             PIC 9(02).
001710    05  WS-DPC-RESULT-DD             PIC 9(02).
001720    05  WS-DPC-RESULT-VALID          PIC X(01).
001730       88  WS-DPC-IS-VALID               VALUE 'Y'.
001740    05  FILLER                      PIC X(05).
001750*----------------------------------------------------------------*
001760 PROCEDURE DIVISION.
001770*----------------------------------------------------------------*
001780 0000-MAIN-LOGICA.
001790 
001800    PERFORM 1000-INICIAR-PROGRAMA
001810       THRU 1000-INICIAR-PROGRAMA-FIN.
001820 
001830    PERFORM 2000-CARGAR-DATOS
001840       THRU 2000-CARGAR-DATOS-FIN.
001850 
001860    PERFORM 3000-FINALIZAR-PROGRAMA
001870       THRU 3000-FINALIZAR-PROGRAMA-FIN.
001880 
001890    STOP RUN.
001900 
001910*----------------------------------------------------------------*
001920 1000-INICIAR-PROGRAMA.
001930 
001940    PERFORM 1100-ABRIR-ENTRADAS
001950       THRU 1100-ABRIR-ENTRADAS-FIN.
001960 
001970    PERFORM 1300-ABRIR-MAESTROS
001980       THRU 1300-ABRIR-MAESTROS-FIN.
001990 
002000 1000-INICIAR-PROGRAMA-FIN.
002010    EXIT.
002020 
002030*----------------------------------------------------------------*
002040 1100-ABRIR-ENTRADAS.
002050*    L5 -- A MISSING INPUT FILE ABORTS THE RUN BEFORE ANY MASTER
002060*    IS OPENED, LET ALONE TOUCHED.
002070 
002080    OPEN INPUT ENT-USUARIOS.
002090    EVALUATE TRUE
002100       WHEN FS-USUARIOS-OK
002110            CONTINUE
002120       WHEN OTHER
002130            DISPLAY 'SPLOD01 - USUARIOS.SEQ NOT FOUND, RUN ABORTED'
002140            DISPLAY 'FILE STATUS: ' FS-USUARIOS
002150            STOP RUN
002160    END-EVALUATE.
002170 
002180    OPEN INPUT ENT-CUENTAS.
002190    EVALUATE TRUE
002200       WHEN FS-CUENTAS-OK
002210            CONTINUE
002220       WHEN OTHER
002230            DISPLAY 'SPLOD01 - CUENTAS.SEQ NOT FOUND, RUN ABORTED'
002240            DISPLAY 'FILE STATUS: ' FS-CUENTAS
002250            STOP RUN
002260    END-EVALUATE.
002270 
002280    OPEN INPUT ENT-MOVIMIENTOS.
002290    EVALUATE TRUE
002300       WHEN FS-MOVIMIENTOS-OK
002310            CONTINUE
002320       WHEN OTHER
002330            DISPLAY 'SPLOD01 - MOVIMIENTOS.SEQ NOT FOUND, RUN ABORTED'
002340            DISPLAY 'FILE STATUS: ' FS-MOVIMIENTOS
002350            STOP RUN
002360    END-EVALUATE.
002370 
002380 1100-ABRIR-ENTRADAS-FIN.
002390    EXIT.
002400 
002410*----------------------------------------------------------------*
002420 1300-ABRIR-MAESTROS.
002430*    L4 -- WITH RESET ON, EACH MASTER IS DROPPED AND RECREATED
002440*    EMPTY IN CHILD-FIRST ORDER (MOVIMIENTOS, CUENTAS, USUARIOS)
002450*    BEFORE ANY RECORD IS LOADED.  WITH RESET OFF, EACH MASTER IS
002460*    SIMPLY OPENED KEEPING WHATEVER IS ALREADY ON IT.
002470 
002480    IF WS-PARM-RESET-ON
002490       SET WS-MCC-FN-OPEN-RESET TO TRUE
002500       CALL 'SPMSTMOV' USING WS-MOV-CONTROL-CALL, SP-MOV-RECORD
002510       SET WS-CCC-FN-OPEN-RESET TO TRUE
002520       CALL 'SPMSTCTA' USING WS-CTA-CONTROL-CALL, SP-CTA-RECORD
002530       SET WS-UCC-FN-OPEN-RESET TO TRUE
002540       CALL 'SPMSTUSR' USING WS-USR-CONTROL-CALL, SP-USR-RECORD
002550    ELSE
002560       SET WS-UCC-FN-OPEN-KEEP TO TRUE
002570       CALL 'SPMSTUSR' USING WS-USR-CONTROL-CALL, SP-USR-RECORD
002580       SET WS-CCC-FN-OPEN-KEEP TO TRUE
002590       CALL 'SPMSTCTA' USING WS-CTA-CONTROL-CALL, SP-CTA-RECORD
002600       SET WS-MCC-FN-OPEN-KEEP TO TRUE
002610       CALL 'SPMSTMOV' USING WS-MOV-CONTROL-CALL, SP-MOV-RECORD
002620    END-IF.
002630 
002640 1300-ABRIR-MAESTROS-FIN.
002650    EXIT.
002660 
002670*----------------------------------------------------------------*
002680 2000-CARGAR-DATOS.
002690*    L2 -- THE THREE FILES ARE LOADED IN THIS FIXED ORDER SO THAT
002700*    AN ACCOUNT'S USER AND A TRANSACTION'S USER AND ACCOUNT ARE
002710*    ALWAYS ALREADY ON THEIR MASTERS BY THE TIME THE CHILD ROW
002720*    ARRIVES.
002730 
002740    PERFORM 2100-CARGAR-USUARIOS
002750       THRU 2100-CARGAR-USUARIOS-FIN
002760       UNTIL FS-USUARIOS-EOF.
002770 
002780    PERFORM 2200-CARGAR-CUENTAS
002790       THRU 2200-CARGAR-CUENTAS-FIN
002800       UNTIL FS-CUENTAS-EOF.
002810 
002820    PERFORM 2300-CARGAR-MOVIMIENTOS
002830       THRU 2300-CARGAR-MOVIMIENTOS-FIN
002840       UNTIL FS-MOVIMIENTOS-EOF.
002850 
002860 2000-CARGAR-DATOS-FIN.
002870    EXIT.
002880 
002890*----------------------------------------------------------------*
002900 2100-CARGAR-USUARIOS.
002910 
002920    READ ENT-USUARIOS.
002930 
002940    EVALUATE TRUE
002950       WHEN FS-USUARIOS-OK
002960            PERFORM 2110-EDITAR-USUARIO
002970               THRU 2110-EDITAR-USUARIO-FIN
002980            SET WS-UCC-FN-UPSERT TO TRUE
002990            CALL 'SPMSTUSR' USING WS-USR-CONTROL-CALL, SP-USR-RECORD
003000            IF WS-UCC-IO-FAILED
003010               DISPLAY 'SPLOD01 - USER MASTER WRITE FAILED FOR '
003020                       SP-USR-ID
003030               STOP RUN
003040            END-IF
003050            ADD 1 TO WS-CONTAR-USUARIOS
003060       WHEN FS-USUARIOS-EOF
003070            CONTINUE
003080       WHEN OTHER
003090            DISPLAY 'SPLOD01 - ERROR READING USUARIOS.SEQ'
003100            DISPLAY 'FILE STATUS: ' FS-USUARIOS
003110            STOP RUN
003120    END-EVALUATE.
003130 
003140 2100-CARGAR-USUARIOS-FIN.
003150    EXIT.
003160 
003170*----------------------------------------------------------------*
003180 2110-EDITAR-USUARIO.
003190*    L1 -- ALL SIX PERSONA ATTRIBUTES MUST BE NUMERIC; A RECORD
003200*    THAT FAILS THIS EDIT IS TREATED AS UNPARSEABLE AND THE RUN IS
003210*    ABORTED RATHER THAN LOADING A DEFECTIVE MASTER ROW.
003220 
003230    IF SP-USR-MONTHLY-INCOME          NOT NUMERIC
003240    OR SP-USR-INCOME-VOLATILITY-PCT   NOT NUMERIC
003250    OR SP-USR-SUBSCRIPTION-RATIO      NOT NUMERIC
003260    OR SP-USR-CREDIT-UTIL-TARGET      NOT NUMERIC
003270    OR SP-USR-CASH-BUFFER-MONTHS      NOT NUMERIC
003280    OR SP-USR-SAVINGS-RATE            NOT NUMERIC
003290       DISPLAY 'SPLOD01 - NUMERIC FIELD EDIT FAILED FOR USER '
003300               SP-USR-ID
003310       STOP RUN
003320    END-IF.
003330 
003340 2110-EDITAR-USUARIO-FIN.
003350    EXIT.
003360 
003370*----------------------------------------------------------------*
003380 2200-CARGAR-CUENTAS.
003390 
003400    READ ENT-CUENTAS.
003410 
003420    EVALUATE TRUE
003430       WHEN FS-CUENTAS-OK
003440            PERFORM 2210-EDITAR-CUENTA
003450               THRU 2210-EDITAR-CUENTA-FIN
003460            SET WS-CCC-FN-UPSERT TO TRUE
003470            CALL 'SPMSTCTA' USING WS-CTA-CONTROL-CALL, SP-CTA-RECORD
003480            IF WS-CCC-IO-FAILED
003490               DISPLAY 'SPLOD01 - ACCOUNT MASTER WRITE FAILED FOR '
003500                       SP-CTA-ID
003510               STOP RUN
003520            END-IF
003530            ADD 1 TO WS-CONTAR-CUENTAS
003540       WHEN FS-CUENTAS-EOF
003550            CONTINUE
003560       WHEN OTHER
003570            DISPLAY 'SPLOD01 - ERROR READING CUENTAS.SEQ'
003580            DISPLAY 'FILE STATUS: ' FS-CUENTAS
003590            STOP RUN
003600    END-EVALUATE.
003610 
003620 2200-CARGAR-CUENTAS-FIN.
003630    EXIT.
003640 
003650*----------------------------------------------------------------*
003660 2210-EDITAR-CUENTA.
003670*    L1 -- CURRENT-BALANCE MUST BE NUMERIC.  A CREDIT LIMIT MARKED
003680*    ABSENT IS FORCED TO ZERO SO THE FIELD NEVER CARRIES A STALE
003690*    OR PARTIAL DIGIT STRING ON A CHECKING OR SAVINGS ROW.
003700 
003710    IF SP-CTA-CURRENT-BALANCE NOT NUMERIC
003720       DISPLAY 'SPLOD01 - NUMERIC FIELD EDIT FAILED FOR ACCOUNT '
003730               SP-CTA-ID
003740       STOP RUN
003750    END-IF.
003760 
003770    IF SP-CTA-CREDIT-LIMIT-ABSENT
003780       MOVE 0 TO SP-CTA-CREDIT-LIMIT
003790    ELSE
003800       IF SP-CTA-CREDIT-LIMIT NOT NUMERIC
003810          DISPLAY 'SPLOD01 - NUMERIC FIELD EDIT FAILED FOR ACCOUNT '
003820                  SP-CTA-ID
003830          STOP RUN
003840       END-IF
003850    END-IF.
003860 
003870 2210-EDITAR-CUENTA-FIN.
003880    EXIT.
003890 
003900*----------------------------------------------------------------*
003910 2300-CARGAR-MOVIMIENTOS.
003920 
003930    READ ENT-MOVIMIENTOS.
003940 
003950    EVALUATE TRUE
003960       WHEN FS-MOVIMIENTOS-OK
003970            PERFORM 2310-EDITAR-MOVIMIENTO
003980               THRU 2310-EDITAR-MOVIMIENTO-FIN
003990            SET WS-MCC-FN-UPSERT TO TRUE
004000            CALL 'SPMSTMOV' USING WS-MOV-CONTROL-CALL, SP-MOV-RECORD
004010            IF WS-MCC-IO-FAILED
004020               DISPLAY 'SPLOD01 - MOVEMENT MASTER WRITE FAILED FOR '
004030                       SP-MOV-ID
004040               STOP RUN
004050            END-IF
004060            ADD 1 TO WS-CONTAR-MOVIMIENTOS
004070       WHEN FS-MOVIMIENTOS-EOF
004080            CONTINUE
004090       WHEN OTHER
004100            DISPLAY 'SPLOD01 - ERROR READING MOVIMIENTOS.SEQ'
004110            DISPLAY 'FILE STATUS: ' FS-MOVIMIENTOS
004120            STOP RUN
004130    END-EVALUATE.
004140 
004150 2300-CARGAR-MOVIMIENTOS-FIN.
004160    EXIT.
004170 
004180*----------------------------------------------------------------*
004190 2310-EDITAR-MOVIMIENTO.
004200*    L1 -- AMOUNT MUST BE NUMERIC.  POSTING DATE MUST BE A REAL
004210*    CALENDAR DATE.  IS-SUBSCRIPTION IS FORCED DOWN TO 0 UNLESS IT
004220*    IS ALREADY THE LITERAL 1 -- ANY OTHER DIGIT NORMALIZES TO
004230*    "NOT A SUBSCRIPTION CHARGE".
004240
004250    IF SP-MOV-AMOUNT NOT NUMERIC
004260       DISPLAY 'SPLOD01 - NUMERIC FIELD EDIT FAILED FOR MOVEMENT '
004270               SP-MOV-ID ' POSTED ' SP-MOV-DATE-TEXT
004280       STOP RUN
004290    END-IF.
004300
004310    MOVE SP-MOV-DATE-YYYY TO WS-DPC-BASE-YYYY.
004320    MOVE SP-MOV-DATE-MM   TO WS-DPC-BASE-MM.
004330    MOVE SP-MOV-DATE-DD   TO WS-DPC-BASE-DD.
004340    SET WS-DPC-FN-VALIDATE TO TRUE.
004350    CALL 'SPDTADD1' USING WS-DATE-PARMS-CALL.
004360    IF NOT WS-DPC-IS-VALID
004370       DISPLAY 'SPLOD01 - INVALID POSTING DATE FOR MOVEMENT '
004380               SP-MOV-ID ' -- ' SP-MOV-DATE-TEXT
004390       STOP RUN
004400    END-IF.
004410
004420    IF NOT SP-MOV-SUBSCRIPTION-YES
004430       MOVE 0 TO SP-MOV-IS-SUBSCRIPTION
004440    END-IF.
004450
004460 2310-EDITAR-MOVIMIENTO-FIN.
004470    EXIT.
004480 
004490*----------------------------------------------------------------*
004500 3000-FINALIZAR-PROGRAMA.
004510 
004520    SET WS-UCC-FN-CLOSE TO TRUE.
004530    CALL 'SPMSTUSR' USING WS-USR-CONTROL-CALL, SP-USR-RECORD.
004540    SET WS-CCC-FN-CLOSE TO TRUE.
004550    CALL 'SPMSTCTA' USING WS-CTA-CONTROL-CALL, SP-CTA-RECORD.
004560    SET WS-MCC-FN-CLOSE TO TRUE.
004570    CALL 'SPMSTMOV' USING WS-MOV-CONTROL-CALL, SP-MOV-RECORD.
004580 
004590    CLOSE ENT-USUARIOS ENT-CUENTAS ENT-MOVIMIENTOS.
004600 
004610    PERFORM 3100-INFORME-FINAL
004620       THRU 3100-INFORME-FINAL-FIN.
004630 
004640 3000-FINALIZAR-PROGRAMA-FIN.
004650    EXIT.
004660 
004670*----------------------------------------------------------------*
004680 3100-INFORME-FINAL.
004690 
004700    DISPLAY 'SPLOD01 - TEST-DATA LOAD COMPLETE'.
004710    DISPLAY '  INPUT LOCATION:  CURRENT RUN DIRECTORY'.
004720    DISPLAY '  DATASTORE:       MAESTRO-*.VSAM KEYED MASTERS'.
004730    DISPLAY '  USERS   LOADED: ' WS-CONTAR-USUARIOS.
004740    DISPLAY '  ACCTS   LOADED: ' WS-CONTAR-CUENTAS.
004750    DISPLAY '  MOVMTS  LOADED: ' WS-CONTAR-MOVIMIENTOS.
004760 
004770 3100-INFORME-FINAL-FIN.
004780    EXIT.
004790 
004800 END PROGRAM SPLOD01.
