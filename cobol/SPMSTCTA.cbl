000010*----------------------------------------------------------------*
000020* AUTHOR.        D-ESPARZA
000030* INSTALLATION.  CONTINENTAL DATA SERVICES - CARDHOLDER SYSTEMS
000040* DATE-WRITTEN.  02/20/89
000050* DATE-COMPILED.
000060* SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000070*----------------------------------------------------------------*
000080* PURPOSE.  KEYED MASTER-FILE SERVICE FOR THE ACCOUNT MASTER.
000090*  SAME SHAPE AS SPMSTUSR (SIBLING PROGRAM, ONCE PART OF THE SAME
000100*  CARDMSTR SOURCE) BUT KEYED ON THE ACCOUNT-ID INSTEAD OF THE
000110*  CUSTOMER-ID.
000120*----------------------------------------------------------------*
000130* CHANGE LOG
000140* DATE     BY        REQ NO   DESCRIPTION
000150* -------- --------- -------- --------------------------------
000160* 02/20/89 D-ESPARZA  INIT     ORIGINAL PROGRAM (CALLED CARDMSTR,
000170*                              READ-ONLY CARD MASTER LOOKUP).
000180* 04/02/97 D-ESPARZA  CR-0901  SPLIT OFF FROM SPMSTUSR AS ITS OWN
000190*                              MEMBER, ONE MASTER SERVICE PER FILE.
000200* 02/17/99 M-SADIQ    Y2K-118  NO 2-DIGIT YEAR FIELDS PRESENT --
000210*                              REVIEWED, NO CHANGE REQUIRED.
000220* 11/03/10 K-ABERNATHY CR-1602 ADDED THE FIRST-CALL SWITCH SO THE
000230*                              MASTER IS OPENED ONCE PER RUN
000240*                              INSTEAD OF ONCE PER RECORD.
000250*----------------------------------------------------------------*
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID. SPMSTCTA.
000280 AUTHOR. D-ESPARZA.
000290 INSTALLATION. CONTINENTAL-DATA-SERVICES.
000300 DATE-WRITTEN. 02/20/89.
000310 DATE-COMPILED.
000320 SECURITY. COMPANY-CONFIDENTIAL.
000330*----------------------------------------------------------------*
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370    C01 IS TOP-OF-FORM.
000380 
000390 INPUT-OUTPUT SECTION.
000400 
000410 FILE-CONTROL.
000420 
000430    SELECT MAESTRO-CUENTAS
000440        ASSIGN TO 'MAESTRO-CUENTAS.VSAM'
000450        ORGANIZATION IS INDEXED
000460        ACCESS MODE IS RANDOM
000470        FILE STATUS IS FS-MAESTRO-CUENTAS
000480        RECORD KEY IS SP-CTA-ID.
000490*----------------------------------------------------------------*
000500 DATA DIVISION.
000510 
000520 FILE SECTION.
000530 
000540 FD  MAESTRO-CUENTAS.
000550    COPY SPCTAREC.
000560 
000570 01  FS-STATUS.
000580    05  FS-MAESTRO-CUENTAS        PIC X(02).
000590       88  FS-CUENTAS-OK               VALUE '00'.
000600       88  FS-CUENTAS-NFD               VALUE '35'.
000610       88  FS-CUENTAS-DUPLICADA          VALUE '22'.
000615    05  FILLER                    PIC X(03).
000620
000630 WORKING-STORAGE SECTION.
000640
000650 01  WS-FIRST-CALL-AREA.
000660    05  WS-FIRST-CALL-SW           PIC X(01) VALUE 'Y'.
000670       88  WS-IS-FIRST-CALL            VALUE 'Y'.
000675    05  FILLER                    PIC X(04).
000680 01  WS-FIRST-CALL-TRACE REDEFINES WS-FIRST-CALL-AREA.
000690    05  WS-FIRST-CALL-TRACE-CH     PIC X(01).
000700*----------------------------------------------------------------*
000710 LINKAGE SECTION.
000720 
000730 01  LK-CTA-CONTROL.
000740    05  LK-CTA-FUNCTION             PIC 9(01).
000750       88  LK-CTA-FN-OPEN-KEEP          VALUE 1.
000760       88  LK-CTA-FN-OPEN-RESET         VALUE 2.
000770       88  LK-CTA-FN-UPSERT             VALUE 3.
000780       88  LK-CTA-FN-CLOSE              VALUE 4.
000790    05  LK-CTA-WAS-NEW               PIC X(01).
000800       88  LK-CTA-KEY-WAS-NEW           VALUE 'Y'.
000810       88  LK-CTA-KEY-WAS-EXISTING      VALUE 'N'.
000820    05  LK-CTA-IO-ERROR               PIC X(01).
000830       88  LK-CTA-IO-OK                 VALUE 'N'.
000840       88  LK-CTA-IO-FAILED             VALUE 'Y'.
000845    05  FILLER                    PIC X(05).
000850
000860 01  LK-CTA-RECORD.
000870    COPY SPCTAREC REPLACING ==SP-CTA== BY ==LK-CTA==.
000880*----------------------------------------------------------------*
000890 PROCEDURE DIVISION USING LK-CTA-CONTROL, LK-CTA-RECORD.
000900*----------------------------------------------------------------*
000910 0000-MAIN-LOGICA.
000920 
000930    MOVE 'N' TO LK-CTA-WAS-NEW.
000940    MOVE 'N' TO LK-CTA-IO-ERROR.
000950 
000960    EVALUATE TRUE
000970       WHEN LK-CTA-FN-OPEN-KEEP
000980            PERFORM 1100-ABRIR-MANTENIENDO
000990               THRU 1100-ABRIR-MANTENIENDO-FIN
001000       WHEN LK-CTA-FN-OPEN-RESET
001010            PERFORM 1200-ABRIR-RESET
001020               THRU 1200-ABRIR-RESET-FIN
001030       WHEN LK-CTA-FN-UPSERT
001040            PERFORM 2000-UPSERT-CUENTA
001050               THRU 2000-UPSERT-CUENTA-FIN
001060       WHEN LK-CTA-FN-CLOSE
001070            PERFORM 3000-CERRAR-MAESTRO
001080               THRU 3000-CERRAR-MAESTRO-FIN
001090    END-EVALUATE.
001100 
001110    EXIT PROGRAM.
001120 
001130*----------------------------------------------------------------*
001140 1100-ABRIR-MANTENIENDO.
001150*    NORMAL LOAD -- KEEP WHATEVER IS ALREADY ON THE MASTER.
001160*    IF THE MASTER DOES NOT EXIST YET THIS RUN CREATES IT EMPTY.
001170 
001180    IF WS-IS-FIRST-CALL
001190       OPEN I-O MAESTRO-CUENTAS
001200       IF FS-CUENTAS-NFD
001210          OPEN OUTPUT MAESTRO-CUENTAS
001220          CLOSE       MAESTRO-CUENTAS
001230          OPEN I-O    MAESTRO-CUENTAS
001240       END-IF
001250       MOVE 'N' TO WS-FIRST-CALL-SW
001260    END-IF.
001270 
001280 1100-ABRIR-MANTENIENDO-FIN.
001290    EXIT.
001300 
001310*----------------------------------------------------------------*
001320 1200-ABRIR-RESET.
001330*    RESET LOAD -- THE MASTER IS DROPPED AND RECREATED EMPTY
001340*    BEFORE THE FIRST RECORD IS UPSERTED (L4).
001350 
001360    OPEN OUTPUT MAESTRO-CUENTAS.
001370    CLOSE       MAESTRO-CUENTAS.
001380    OPEN I-O    MAESTRO-CUENTAS.
001390    MOVE 'N' TO WS-FIRST-CALL-SW.
001400 
001410 1200-ABRIR-RESET-FIN.
001420    EXIT.
001430 
001440*----------------------------------------------------------------*
001450 2000-UPSERT-CUENTA.
001460*    A KEY ALREADY ON THE MASTER IS REPLACED IN FULL (REWRITE);
001470*    OTHERWISE THE RECORD IS ADDED (WRITE).  L3 UPSERT SEMANTICS.
001480 
001490    MOVE LK-CTA-RECORD TO SP-CTA-RECORD.
001500 
001510    WRITE SP-CTA-RECORD
001520       INVALID KEY
001530          SET LK-CTA-KEY-WAS-EXISTING TO TRUE
001540          REWRITE SP-CTA-RECORD
001550             INVALID KEY
001560                SET LK-CTA-IO-FAILED TO TRUE
001570          END-REWRITE
001580       NOT INVALID KEY
001590          SET LK-CTA-KEY-WAS-NEW TO TRUE
001600    END-WRITE.
001610 
001620 2000-UPSERT-CUENTA-FIN.
001630    EXIT.
001640 
001650*----------------------------------------------------------------*
001660 3000-CERRAR-MAESTRO.
001670 
001680    CLOSE MAESTRO-CUENTAS.
001690    MOVE 'Y' TO WS-FIRST-CALL-SW.
001700 
001710 3000-CERRAR-MAESTRO-FIN.
001720    EXIT.
001730 
001740 END PROGRAM SPMSTCTA.
