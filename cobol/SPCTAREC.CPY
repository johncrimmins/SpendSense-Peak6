000010*----------------------------------------------------------------*
000020*  SPCTAREC  --  ACCOUNT (CUENTA) RECORD LAYOUT                  *
000030*  Every customer carries exactly three of these -- checking,    *
000040*  savings, credit -- built by SPGEN01 paragraph 2200 from the   *
000050*  persona balance rules and reloaded by SPLOD01/SPMSTCTA.       *
000060*----------------------------------------------------------------*
000070 01  SP-CTA-RECORD.
000080    05  SP-CTA-KEY-AREA.
000090       10  SP-CTA-ID                    PIC X(36).
000100    05  SP-CTA-USER-ID                  PIC X(07).
000110    05  SP-CTA-ACCOUNT-TYPE             PIC X(08).
000120       88  SP-CTA-IS-CHECKING              VALUE 'checking'.
000130       88  SP-CTA-IS-SAVINGS               VALUE 'savings'.
000140       88  SP-CTA-IS-CREDIT                VALUE 'credit'.
000150    05  SP-CTA-CURRENT-BALANCE          PIC S9(07)V99
000160                                         SIGN IS TRAILING SEPARATE.
000170*    Credit limit is nullable -- checking/savings accounts carry *
000180*    zeroes and the presence flag OFF; only a credit account     *
000190*    carries a real limit and the flag ON.  Kept as two separate *
000200*    elementary items (not one 88 on a spaces-filled numeric)    *
000210*    because the field must still line up as a picture-9 amount  *
000220*    for the credit account rows.                                *
000230    05  SP-CTA-CREDIT-LIMIT-IND         PIC X(01).
000240       88  SP-CTA-CREDIT-LIMIT-PRESENT     VALUE 'Y'.
000250       88  SP-CTA-CREDIT-LIMIT-ABSENT      VALUE 'N'.
000260    05  SP-CTA-CREDIT-LIMIT              PIC S9(07)V99
000270                                          SIGN IS TRAILING SEPARATE.
000280    05  SP-CTA-CURRENCY-CODE             PIC X(03).
000290       88  SP-CTA-CURRENCY-IS-USD           VALUE 'USD'.
000300    05  FILLER                            PIC X(20).
000310*----------------------------------------------------------------*
000320*  Alternate view used by SPGEN01 paragraph 2210 while it derives *
000330*  the account id -- USR id followed by a 3-letter type suffix,  *
000340*  right padded -- without a second working-storage record.      *
000350*----------------------------------------------------------------*
000360 01  SP-CTA-RECORD-ID-VIEW REDEFINES SP-CTA-RECORD.
000370    05  SP-CTA-IDV-USER-PORTION           PIC X(07).
000380    05  SP-CTA-IDV-DASH                   PIC X(01).
000390    05  SP-CTA-IDV-TYPE-SUFFIX            PIC X(03).
000400    05  FILLER                            PIC X(84).
