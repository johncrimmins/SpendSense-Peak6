000010*----------------------------------------------------------------*
000020*  SPMOVREC  --  TRANSACTION (MOVIMIENTO) RECORD LAYOUT          *
000030*  Replaces the prior posted-transaction layout with a combined  *
000040*  posted-movement layout -- income, subscription, discretionary *
000050*  and credit-card-swipe events all share this one record,       *
000060*  distinguished by SP-MOV-TYPE and SP-MOV-CATEGORY.              *
000070*  Date is kept broken into year/month/day sub-items the same    *
000080*  way the prior layout did, so SPDTADD1 can address the         *
000090*  pieces directly.                                              *
000100*----------------------------------------------------------------*
000110 01  SP-MOV-RECORD.
000120    05  SP-MOV-KEY-AREA.
000130       10  SP-MOV-ID                    PIC X(09).
000140    05  SP-MOV-USER-ID                  PIC X(07).
000150    05  SP-MOV-ACCOUNT-ID               PIC X(36).
000160    05  SP-MOV-MERCHANT-NAME            PIC X(30).
000170    05  SP-MOV-AMOUNT                   PIC S9(07)V99
000180                                         SIGN IS TRAILING SEPARATE.
000190    05  SP-MOV-DATE.
000200       10  SP-MOV-DATE-YYYY                PIC 9(04).
000210       10  FILLER                          PIC X VALUE '-'.
000220       10  SP-MOV-DATE-MM                  PIC 9(02).
000230       10  FILLER                          PIC X VALUE '-'.
000240       10  SP-MOV-DATE-DD                  PIC 9(02).
000250    05  SP-MOV-CATEGORY                 PIC X(22).
000260    05  SP-MOV-TYPE                     PIC X(06).
000270       88  SP-MOV-IS-CREDIT-TYPE           VALUE 'credit'.
000280       88  SP-MOV-IS-DEBIT-TYPE            VALUE 'debit'.
000290    05  SP-MOV-IS-SUBSCRIPTION           PIC 9(01).
000300       88  SP-MOV-SUBSCRIPTION-YES          VALUE 1.
000310       88  SP-MOV-SUBSCRIPTION-NO           VALUE 0.
000320    05  FILLER                            PIC X(20).
000330*----------------------------------------------------------------*
000340*  Flat text view of the posting date, used only when an error   *
000350*  message needs to print the date without unpacking the         *
000360*  year/month/day sub-items one at a time.                       *
000370*----------------------------------------------------------------*
000380 01  SP-MOV-RECORD-DATE-VIEW REDEFINES SP-MOV-RECORD.
000390    05  FILLER                            PIC X(92).
000400    05  SP-MOV-DATE-TEXT                  PIC X(10).
000410    05  FILLER                            PIC X(49).
