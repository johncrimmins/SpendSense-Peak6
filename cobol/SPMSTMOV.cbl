000010*----------------------------------------------------------------*
000020* AUTHOR.        D-ESPARZA
000030* INSTALLATION.  CONTINENTAL DATA SERVICES - CARDHOLDER SYSTEMS
000040* DATE-WRITTEN.  02/20/89
000050* DATE-COMPILED.
000060* SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000070*----------------------------------------------------------------*
000080* PURPOSE.  KEYED MASTER-FILE SERVICE FOR THE POSTED-MOVEMENT
000090*  (TRANSACTION) MASTER.  SAME SHAPE AS SPMSTUSR / SPMSTCTA BUT
000100*  KEYED ON THE MOVEMENT-ID.
000110*----------------------------------------------------------------*
000120* CHANGE LOG
000130* DATE     BY        REQ NO   DESCRIPTION
000140* -------- --------- -------- --------------------------------
000150* 02/20/89 D-ESPARZA  INIT     ORIGINAL PROGRAM (CALLED CARDMSTR,
000160*                              READ-ONLY CARD MASTER LOOKUP).
000170* 04/02/97 D-ESPARZA  CR-0901  SPLIT OFF FROM SPMSTUSR AS ITS OWN
000180*                              MEMBER, ONE MASTER SERVICE PER FILE.
000190* 02/17/99 M-SADIQ    Y2K-118  NO 2-DIGIT YEAR FIELDS PRESENT --
000200*                              REVIEWED, NO CHANGE REQUIRED.
000210* 11/03/10 K-ABERNATHY CR-1602 ADDED THE FIRST-CALL SWITCH SO THE
000220*                              MASTER IS OPENED ONCE PER RUN
000230*                              INSTEAD OF ONCE PER RECORD.
000240*----------------------------------------------------------------*
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID. SPMSTMOV.
000270 AUTHOR. D-ESPARZA.
000280 INSTALLATION. CONTINENTAL-DATA-SERVICES.
000290 DATE-WRITTEN. 02/20/89.
000300 DATE-COMPILED.
000310 SECURITY. COMPANY-CONFIDENTIAL.
000320*----------------------------------------------------------------*
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360    C01 IS TOP-OF-FORM.
000370 
000380 INPUT-OUTPUT SECTION.
000390 
000400 FILE-CONTROL.
000410 
000420    SELECT MAESTRO-MOVIMIENTOS
000430        ASSIGN TO 'MAESTRO-MOVIMIENTOS.VSAM'
000440        ORGANIZATION IS INDEXED
000450        ACCESS MODE IS RANDOM
000460        FILE STATUS IS FS-MAESTRO-MOVIMIENTOS
000470        RECORD KEY IS SP-MOV-ID.
000480*----------------------------------------------------------------*
000490 DATA DIVISION.
000500 
000510 FILE SECTION.
000520 
000530 FD  MAESTRO-MOVIMIENTOS.
000540    COPY SPMOVREC.
000550 
000560 01  FS-STATUS.
000570    05  FS-MAESTRO-MOVIMIENTOS     PIC X(02).
000580       88  FS-MOVIMIENTOS-OK            VALUE '00'.
000590       88  FS-MOVIMIENTOS-NFD            VALUE '35'.
000600       88  FS-MOVIMIENTOS-DUPLICADA       VALUE '22'.
000605    05  FILLER                    PIC X(03).
000610
000620 WORKING-STORAGE SECTION.
000630
000640 01  WS-FIRST-CALL-AREA.
000650    05  WS-FIRST-CALL-SW           PIC X(01) VALUE 'Y'.
000660       88  WS-IS-FIRST-CALL            VALUE 'Y'.
000665    05  FILLER                    PIC X(04).
000670 01  WS-FIRST-CALL-TRACE REDEFINES WS-FIRST-CALL-AREA.
000680    05  WS-FIRST-CALL-TRACE-CH     PIC X(01).
000690*----------------------------------------------------------------*
000700 LINKAGE SECTION.
000710 
000720 01  LK-MOV-CONTROL.
000730    05  LK-MOV-FUNCTION             PIC 9(01).
000740       88  LK-MOV-FN-OPEN-KEEP          VALUE 1.
000750       88  LK-MOV-FN-OPEN-RESET         VALUE 2.
000760       88  LK-MOV-FN-UPSERT             VALUE 3.
000770       88  LK-MOV-FN-CLOSE              VALUE 4.
000780    05  LK-MOV-WAS-NEW               PIC X(01).
000790       88  LK-MOV-KEY-WAS-NEW           VALUE 'Y'.
000800       88  LK-MOV-KEY-WAS-EXISTING      VALUE 'N'.
000810    05  LK-MOV-IO-ERROR               PIC X(01).
000820       88  LK-MOV-IO-OK                 VALUE 'N'.
000830       88  LK-MOV-IO-FAILED             VALUE 'Y'.
000835    05  FILLER                    PIC X(05).
000840
000850 01  LK-MOV-RECORD.
000860    COPY SPMOVREC REPLACING ==SP-MOV== BY ==LK-MOV==.
000870*----------------------------------------------------------------*
000880 PROCEDURE DIVISION USING LK-MOV-CONTROL, LK-MOV-RECORD.
000890*----------------------------------------------------------------*
000900 0000-MAIN-LOGICA.
000910 
000920    MOVE 'N' TO LK-MOV-WAS-NEW.
000930    MOVE 'N' TO LK-MOV-IO-ERROR.
000940 
000950    EVALUATE TRUE
000960       WHEN LK-MOV-FN-OPEN-KEEP
000970            PERFORM 1100-ABRIR-MANTENIENDO
000980               THRU 1100-ABRIR-MANTENIENDO-FIN
000990       WHEN LK-MOV-FN-OPEN-RESET
001000            PERFORM 1200-ABRIR-RESET
001010               THRU 1200-ABRIR-RESET-FIN
001020       WHEN LK-MOV-FN-UPSERT
001030            PERFORM 2000-UPSERT-MOVIMIENTO
001040               THRU 2000-UPSERT-MOVIMIENTO-FIN
001050       WHEN LK-MOV-FN-CLOSE
001060            PERFORM 3000-CERRAR-MAESTRO
001070               THRU 3000-CERRAR-MAESTRO-FIN
001080    END-EVALUATE.
001090 
001100    EXIT PROGRAM.
001110 
001120*----------------------------------------------------------------*
001130 1100-ABRIR-MANTENIENDO.
001140*    NORMAL LOAD -- KEEP WHATEVER IS ALREADY ON THE MASTER.
001150*    IF THE MASTER DOES NOT EXIST YET THIS RUN CREATES IT EMPTY.
001160 
001170    IF WS-IS-FIRST-CALL
001180       OPEN I-O MAESTRO-MOVIMIENTOS
001190       IF FS-MOVIMIENTOS-NFD
001200          OPEN OUTPUT MAESTRO-MOVIMIENTOS
001210          CLOSE       MAESTRO-MOVIMIENTOS
001220          OPEN I-O    MAESTRO-MOVIMIENTOS
001230       END-IF
001240       MOVE 'N' TO WS-FIRST-CALL-SW
001250    END-IF.
001260 
001270 1100-ABRIR-MANTENIENDO-FIN.
001280    EXIT.
001290 
001300*----------------------------------------------------------------*
001310 1200-ABRIR-RESET.
001320*    RESET LOAD -- THE MASTER IS DROPPED AND RECREATED EMPTY
001330*    BEFORE THE FIRST RECORD IS UPSERTED (L4).
001340 
001350    OPEN OUTPUT MAESTRO-MOVIMIENTOS.
001360    CLOSE       MAESTRO-MOVIMIENTOS.
001370    OPEN I-O    MAESTRO-MOVIMIENTOS.
001380    MOVE 'N' TO WS-FIRST-CALL-SW.
001390 
001400 1200-ABRIR-RESET-FIN.
001410    EXIT.
001420 
001430*----------------------------------------------------------------*
001440 2000-UPSERT-MOVIMIENTO.
001450*    A KEY ALREADY ON THE MASTER IS REPLACED IN FULL (REWRITE);
001460*    OTHERWISE THE RECORD IS ADDED (WRITE).  L3 UPSERT SEMANTICS.
001470 
001480    MOVE LK-MOV-RECORD TO SP-MOV-RECORD.
001490 
001500    WRITE SP-MOV-RECORD
001510       INVALID KEY
001520          SET LK-MOV-KEY-WAS-EXISTING TO TRUE
001530          REWRITE SP-MOV-RECORD
001540             INVALID KEY
001550                SET LK-MOV-IO-FAILED TO TRUE
001560          END-REWRITE
001570       NOT INVALID KEY
001580          SET LK-MOV-KEY-WAS-NEW TO TRUE
001590    END-WRITE.
001600 
001610 2000-UPSERT-MOVIMIENTO-FIN.
001620    EXIT.
001630 
001640*----------------------------------------------------------------*
001650 3000-CERRAR-MAESTRO.
001660 
001670    CLOSE MAESTRO-MOVIMIENTOS.
001680    MOVE 'Y' TO WS-FIRST-CALL-SW.
001690 
001700 3000-CERRAR-MAESTRO-FIN.
001710    EXIT.
001720 
001730 END PROGRAM SPMSTMOV.
