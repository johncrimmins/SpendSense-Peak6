000010*----------------------------------------------------------------*
000020*  SPREFTAB  --  COMPILED-IN REFERENCE DATA                      *
000030*  Persona table and merchant tables, fixed for the life of the  *
000040*  program the way the old statement copybook once held fixed   *
000050*  layout constants.  Each table is carried as one long literal  *
000060*  per entry (FILLER VALUE) and then sliced by an OCCURS         *
000070*  REDEFINES, because this compiler level has no per-occurrence  *
000080*  VALUE on a table item.  Field widths inside each literal must *
000085*  line up byte-for-byte with the REDEFINES picture clauses      *
000090*  below it -- see the column ruler comment above each literal   *
000095*  block.                                                        *
000110*----------------------------------------------------------------*
000120*                                                                  *
000130*  PERSONA TABLE -- five behavioural personas, table order is     *
000140*  significant (SPGEN01 paragraph 1300 cycles this order).        *
000150*  Layout per 61-byte entry:                                      *
000160*   name(17) weight(2) income(9) volatility(4) spend(9)           *
000170*   subratio(4) util(4) buffer(5) saverate(4) recmerch(1) gap(2)  *
000180*----------------------------------------------------------------*
000190 01  SP-PERSONA-TABLE-DATA.
000200    05  FILLER  PIC X(61) VALUE
000210        'Debt Fighter     03000620000008000060000000600720000600010214'.
000220    05  FILLER  PIC X(61) VALUE
000230        'Gig Worker       02000520000038000047000000800420001200050226'.
000240    05  FILLER  PIC X(61) VALUE
000250        'Auto-Payer       02000680000012000064000002000360001500040414'.
000260    05  FILLER  PIC X(61) VALUE
000270        'Wealth Compounder02001150000010000098000001200210004000050314'.
000280    05  FILLER  PIC X(61) VALUE
000290        'Optimizer        02000720000006000056000000900080002500180314'.
000300*
000310 01  SP-PERSONA-TABLE REDEFINES SP-PERSONA-TABLE-DATA.
000320    05  SP-PERSONA-ENTRY OCCURS 5 TIMES
000330                         INDEXED BY SP-PERSONA-IDX.
000340       10  SP-PERSONA-NAME              PIC X(17).
000350       10  SP-PERSONA-WEIGHT            PIC 9(02).
000360       10  SP-PERSONA-INCOME            PIC 9(07)V99.
000370       10  SP-PERSONA-VOLATILITY-PCT    PIC 9(01)V999.
000380       10  SP-PERSONA-SPEND             PIC 9(07)V99.
000390       10  SP-PERSONA-SUBSCRIPTION-RTO  PIC 9(01)V999.
000400       10  SP-PERSONA-CREDIT-UTIL       PIC 9(01)V999.
000410       10  SP-PERSONA-CASH-BUFFER-MO    PIC 9(03)V99.
000420       10  SP-PERSONA-SAVINGS-RATE      PIC 9(01)V999.
000430       10  SP-PERSONA-RECUR-MERCH-CNT   PIC 9(01).
000440       10  SP-PERSONA-AVG-PAY-GAP-DAYS  PIC 9(02).
000450*
000460    05  SP-PERSONA-TOTAL-WEIGHT         PIC 9(02) VALUE 11.
000470*----------------------------------------------------------------*
000480*  SUBSCRIPTION MERCHANT TABLE -- six recurring-charge merchants. *
000490*  Layout per 41-byte entry: name(19) category(22)                *
000500*----------------------------------------------------------------*
000510 01  SP-SUB-MERCHANT-TABLE-DATA.
000520    05  FILLER  PIC X(41) VALUE
000530        'Netflix            Digital Subscriptions '.
000540    05  FILLER  PIC X(41) VALUE
000550        'Spotify            Digital Subscriptions '.
000560    05  FILLER  PIC X(41) VALUE
000570        'Peloton            Sporting Goods        '.
000580    05  FILLER  PIC X(41) VALUE
000590        'Apple iCloud       Internet Services     '.
000600    05  FILLER  PIC X(41) VALUE
000610        'Calm App           Health & Wellness     '.
000620    05  FILLER  PIC X(41) VALUE
000630        'Adobe              Software              '.
000640*
000650 01  SP-SUB-MERCHANT-TABLE REDEFINES SP-SUB-MERCHANT-TABLE-DATA.
000660    05  SP-SUB-MERCHANT-ENTRY OCCURS 6 TIMES
000670                              INDEXED BY SP-SUB-MERCHANT-IDX.
000680       10  SP-SUB-MERCHANT-NAME         PIC X(19).
000690       10  SP-SUB-MERCHANT-CATEGORY     PIC X(22).
000700*----------------------------------------------------------------*
000710*  EVERYDAY MERCHANT TABLE -- nine discretionary/credit-card      *
000720*  merchants.  Same 41-byte layout as the subscription table.     *
000730*----------------------------------------------------------------*
000740 01  SP-EVR-MERCHANT-TABLE-DATA.
000750    05  FILLER  PIC X(41) VALUE
000760        'Whole Foods        Groceries             '.
000770    05  FILLER  PIC X(41) VALUE
000780        'Shell              Gas Stations          '.
000790    05  FILLER  PIC X(41) VALUE
000800        'Blue Bottle Coffee Cafes                 '.
000810    05  FILLER  PIC X(41) VALUE
000820        'Sweetgreen         Restaurants           '.
000830    05  FILLER  PIC X(41) VALUE
000840        'Lyft               Transportation        '.
000850    05  FILLER  PIC X(41) VALUE
000860        'Lululemon          Retail                '.
000870    05  FILLER  PIC X(41) VALUE
000880        'Target             Retail                '.
000890    05  FILLER  PIC X(41) VALUE
000900        'Trader Joes        Groceries             '.
000910    05  FILLER  PIC X(41) VALUE
000920        'Home Depot         Home Improvement      '.
000930*
000940 01  SP-EVR-MERCHANT-TABLE REDEFINES SP-EVR-MERCHANT-TABLE-DATA.
000950    05  SP-EVR-MERCHANT-ENTRY OCCURS 9 TIMES
000960                              INDEXED BY SP-EVR-MERCHANT-IDX.
000970       10  SP-EVR-MERCHANT-NAME         PIC X(19).
000980       10  SP-EVR-MERCHANT-CATEGORY     PIC X(22).
