000010*----------------------------------------------------------------*
000020* AUTHOR.        N-OSEI
000030* INSTALLATION.  CONTINENTAL DATA SERVICES - CARDHOLDER SYSTEMS
000040* DATE-WRITTEN.  03/14/90
000050* DATE-COMPILED.
000060* SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000070*----------------------------------------------------------------*
000080* PURPOSE.  TEST-DATA FABRICATION JOB, STEP 1 OF 2 (GENERATE).
000090*  BUILDS A SYNTHETIC CUSTOMER ROSTER (FIVE SPENDING PERSONAS),
000100*  THREE DEPOSIT/CREDIT ACCOUNTS PER CUSTOMER, AND SEVERAL MONTHS
000110*  OF POSTED-MOVEMENT HISTORY (PAYCHECKS, SUBSCRIPTION CHARGES,
000120*  DISCRETIONARY SPENDING, ONE CREDIT-CARD SWIPE A MONTH) SO THE
000130*  DOWNSTREAM CARDHOLDER-REPORTING JOBS CAN BE REGRESSION-TESTED
000140*  WITHOUT TOUCHING LIVE CUSTOMER DATA.  EVERY "RANDOM" VALUE IS
000150*  DRAWN FROM SPRAND01 OFF A FIXED SEED, SO TWO RUNS WITH THE SAME
000160*  PARAMETERS PRODUCE BYTE-IDENTICAL OUTPUT.  STEP 2 (SPLOD01)
000170*  READS THE THREE FILES WRITTEN HERE BACK INTO THE MASTERS.
000180*----------------------------------------------------------------*
000190* CHANGE LOG
000200* DATE     BY          REQ NO   DESCRIPTION
000210* -------- ----------- -------- --------------------------------
000220* 03/14/90 N-OSEI       INIT     ORIGINAL PROGRAM -- FIXED COUNT OF
000230*                                TEST ACCOUNTS, NO PERSONA TABLE,
000240*                                USED ONLY TO EXERCISE CARDMSTR.
000250* 08/05/94 R-PELLETIER  CR-0812  REBUILT AROUND THE FIVE-PERSONA
000260*                                ROSTER AND THE SPRAND01 SEEDED
000270*                                SEQUENCE SO SAMPLE DECKS COULD BE
000280*                                REPRODUCED EXACTLY BETWEEN RUNS.
000290* 02/17/99 M-SADIQ      Y2K-118  ACCEPT FROM DATE REPLACED WITH
000300*                                ACCEPT FROM DATE YYYYMMDD FOR A
000310*                                FOUR-DIGIT CENTURY THROUGHOUT.
000320* 07/08/07 K-ABERNATHY  CR-1455  ADDED SUBSCRIPTION AND EVERYDAY
000330*                                MERCHANT TABLES AND THE MONTHLY
000340*                                TRANSACTION HISTORY PARAGRAPHS --
000350*                                PREVIOUSLY ONLY USERS AND ACCOUNTS
000360*                                WERE FABRICATED.
000370* 11/03/10 K-ABERNATHY  CR-1602  ADDED THE CREDIT-CARD SWIPE EVENT
000380*                                AND THE HIGH-UTILIZATION GUARD.
000390*----------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID. SPGEN01.
000420 AUTHOR. N-OSEI.
000430 INSTALLATION. CONTINENTAL-DATA-SERVICES.
000440 DATE-WRITTEN. 03/14/90.
000450 DATE-COMPILED.
000460 SECURITY. COMPANY-CONFIDENTIAL.
000470*----------------------------------------------------------------*
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510    C01 IS TOP-OF-FORM.
000520 
000530 INPUT-OUTPUT SECTION.
000540 
000550 FILE-CONTROL.
000560 
000570    SELECT SAL-USUARIOS
000580        ASSIGN TO 'USUARIOS.SEQ'
000590        ORGANIZATION IS LINE SEQUENTIAL
000600        FILE STATUS IS FS-USUARIOS.
000610 
000620    SELECT SAL-CUENTAS
000630        ASSIGN TO 'CUENTAS.SEQ'
000640        ORGANIZATION IS LINE SEQUENTIAL
000650        FILE STATUS IS FS-CUENTAS.
000660 
000670    SELECT SAL-MOVIMIENTOS
000680        ASSIGN TO 'MOVIMIENTOS.SEQ'
000690        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS IS FS-MOVIMIENTOS.
000710*----------------------------------------------------------------*
000720 DATA DIVISION.
000730 
000740 FILE SECTION.
000750 
000760 FD  SAL-USUARIOS.
000770    COPY SPUSRREC.
000780 
000790 FD  SAL-CUENTAS.
000800    COPY SPCTAREC.
000810 
000820 FD  SAL-MOVIMIENTOS.
000830    COPY SPMOVREC.
000840*----------------------------------------------------------------*
000850 WORKING-STORAGE SECTION.
000860 
000870    COPY SPREFTAB.
000880 
000890 01  FS-STATUS.
000900    05  FS-USUARIOS                PIC X(02).
000910       88  FS-USUARIOS-OK              VALUE '00'.
000920    05  FS-CUENTAS                 PIC X(02).
000930       88  FS-CUENTAS-OK               VALUE '00'.
000940    05  FS-MOVIMIENTOS              PIC X(02).
000950       88  FS-MOVIMIENTOS-OK            VALUE '00'.
000960    05  FILLER                     PIC X(14).
000970 
000980 01  WS-PARAMETROS.
000990*    NUM-USUARIOS AND MESES ARE FIXED RUN DEFAULTS -- THIS SHOP'S
001000*    JCL SUBSTITUTES OTHER VALUES BY OVERLAYING THIS AREA AT LOAD
001010*    TIME WHEN A DIFFERENT DECK SIZE IS WANTED.
001020    05  WS-PARM-NUM-USUARIOS        PIC 9(03) COMP VALUE 75.
001030    05  WS-PARM-MESES               PIC 9(02) COMP VALUE 6.
001040    05  WS-PARM-ERROR-SW            PIC X(01) VALUE 'N'.
001050       88  WS-PARM-EN-ERROR             VALUE 'Y'.
001060    05  FILLER                     PIC X(10).
001070 
001080*----------------------------------------------------------------*
001090*  ROSTER TABLE -- ONE PERSONA-TABLE SUBSCRIPT PER ROSTER SLOT,
001100*  BUILT BY 1300-ARMAR-NOMINA (G2) AND CONSUMED SLOT BY SLOT IN
001110*  THE MAIN GENERATION LOOP.
001120*----------------------------------------------------------------*
001130 01  WS-NOMINA-AREA.
001140    05  WS-NOMINA-ENTRY OCCURS 100 TIMES
001150                         INDEXED BY WS-NOMINA-IDX
001160                         PIC 9(01) COMP.
001170 
001180 01  WS-RAND-PARMS-CALL.
001190*    MIRRORS SPRAND01'S LK-RAND-PARMS FIELD FOR FIELD -- THIS SHOP
001200*    DOES NOT SHARE LINKAGE LAYOUTS THROUGH A COPYBOOK, SO EACH
001210*    CALLER CARRIES ITS OWN COPY OF THE PARAMETER BLOCK.
001220    05  WS-RPC-FUNCTION             PIC 9(01).
001230       88  WS-RPC-FN-SEED               VALUE 0.
001240       88  WS-RPC-FN-UNIFORME           VALUE 1.
001250       88  WS-RPC-FN-ENTERO             VALUE 2.
001260       88  WS-RPC-FN-NORMAL             VALUE 3.
001270       88  WS-RPC-FN-PROBABILIDAD       VALUE 4.
001280    05  WS-RPC-SEMILLA              PIC 9(10).
001290    05  WS-RPC-INPUT-A               PIC S9(07)V99
001300                                      SIGN IS LEADING SEPARATE.
001310    05  WS-RPC-INPUT-B               PIC S9(07)V99
001320                                      SIGN IS LEADING SEPARATE.
001330    05  WS-RPC-PROBABILIDAD-IN       PIC 9(01)V999.
001340    05  WS-RPC-RESULT-DEC            PIC S9(07)V99
001350                                      SIGN IS LEADING SEPARATE.
001360    05  WS-RPC-RESULT-INT            PIC S9(09)
001370                                      SIGN IS LEADING SEPARATE.
001380    05  WS-RPC-RESULT-FLAG           PIC X(01).
001390       88  WS-RPC-RESULT-YES             VALUE 'Y'.
001400       88  WS-RPC-RESULT-NO              VALUE 'N'.
001410    05  FILLER                      PIC X(05).
001420 
001430 01  WS-DATE-PARMS-CALL.
001440*    MIRRORS SPDTADD1'S LK-DATE-PARMS FIELD FOR FIELD.
001450    05  WS-DPC-FUNCTION              PIC 9(01).
001460       88  WS-DPC-FN-ADD-DAYS            VALUE 1.
001470       88  WS-DPC-FN-VALIDATE            VALUE 2.
001480    05  WS-DPC-BASE-YYYY             PIC 9(04).
001490    05  WS-DPC-BASE-MM               PIC 9(02).
001500    05  WS-DPC-BASE-DD               PIC 9(02).
001510    05  WS-DPC-OFFSET-DAYS           PIC S9(05)
001520                                      SIGN IS LEADING SEPARATE.
001530    05  WS-DPC-RESULT-YYYY           PIC 9(04).
001540    05  WS-DPC-RESULT-MM             PIC 9(02).
001550    05  WS-DPC-RESULT-DD             PIC 9(02).
001560    05  WS-DPC-RESULT-VALID          PIC X(01).
001570       88  WS-DPC-IS-VALID               VALUE 'Y'.
001580    05  FILLER                      PIC X(05).
001590 
001600 01  WS-FECHA-HOY-8                 PIC 9(08).
001610 01  WS-FECHA-HOY-8R REDEFINES WS-FECHA-HOY-8.
001620    05  WS-FECHA-HOY-8R-YYYY        PIC 9(04).
001630    05  WS-FECHA-HOY-8R-MM          PIC 9(02).
001640    05  WS-FECHA-HOY-8R-DD          PIC 9(02).
001650 
001660 01  WS-FECHA-INICIO-HIST.
001670    05  WS-FIH-YYYY                 PIC 9(04).
001680    05  WS-FIH-MM                   PIC 9(02).
001690    05  WS-FIH-DD                   PIC 9(02).
001700    05  FILLER                     PIC X(05).
001710 
001720 01  WS-FECHA-PERIODO.
001730    05  WS-FP-YYYY                  PIC 9(04).
001740    05  WS-FP-MM                    PIC 9(02).
001750    05  WS-FP-DD                    PIC 9(02).
001760    05  FILLER                     PIC X(05).
001770 
001780 01  WS-FECHA-EVENTO.
001790    05  WS-FE-YYYY                  PIC 9(04).
001800    05  WS-FE-MM                    PIC 9(02).
001810    05  WS-FE-DD                    PIC 9(02).
001820    05  FILLER                     PIC X(05).
001830 
001840*----------------------------------------------------------------*
001850*  WORKING COPY OF THE CUSTOMER CURRENTLY BEING FABRICATED --
001860*  CARRIED ACROSS 2100/2200/2400 SO EACH MONTH'S TRANSACTIONS CAN
001870*  BE BUILT WITHOUT RE-READING THE PERSONA TABLE EVERY TIME.
001880*----------------------------------------------------------------*
001890 01  WS-USUARIO-ACTUAL.
001900    05  WS-UA-ID                    PIC X(07).
001910    05  WS-UA-PERSONA-IDX           PIC 9(01) COMP.
001920    05  WS-UA-INGRESO               PIC S9(07)V99.
001930    05  WS-UA-VOLATIL               PIC S9(01)V999.
001940    05  WS-UA-SUB-RATIO             PIC S9(01)V999.
001950    05  WS-UA-UTIL                  PIC S9(01)V999.
001960    05  WS-UA-BUFFER-MESES          PIC S9(03)V99.
001970    05  WS-UA-AHORRO-RATE           PIC S9(01)V999.
001980    05  WS-UA-GASTO-MES             PIC S9(07)V99.
001990    05  WS-UA-GASTO-AJUSTADO        PIC S9(07)V99.
002000    05  WS-UA-RECUR-MERCH-CNT       PIC 9(01) COMP.
002010    05  WS-UA-PAY-GAP-DIAS          PIC 9(02) COMP.
002020    05  FILLER                     PIC X(10).
002030 
002040 01  WS-CUENTA-IDS.
002050    05  WS-CTA-ID-CHK               PIC X(36).
002060    05  WS-CTA-ID-SAV               PIC X(36).
002070    05  WS-CTA-ID-CRD               PIC X(36).
002080    05  FILLER                     PIC X(10).
002090 
002100 01  WS-CTA-CALC.
002110    05  WS-CTA-SALDO-CHK            PIC S9(07)V99.
002120    05  WS-CTA-SALDO-SAV            PIC S9(07)V99.
002130    05  WS-CTA-LIMITE-CRD           PIC S9(07)V99.
002140    05  WS-CTA-SALDO-CRD            PIC S9(07)V99.
002150    05  FILLER                     PIC X(10).
002160 
002170 01  WS-SUB-MERCH-USADO-AREA.
002180    05  WS-SUB-MERCH-USADO-FLAG OCCURS 6 TIMES
002190                                 PIC X(01).
002200    05  FILLER                     PIC X(10).
002210 
002220*----------------------------------------------------------------*
002230*  SCALAR COUNTERS, SUBSCRIPTS AND SWITCHES.
002240*----------------------------------------------------------------*
002250 77  WS-USUARIO-IDX                 PIC 9(03) COMP.
002260 77  WS-MES-IDX                     PIC 9(02) COMP.
002270 77  WS-TXN-CONTADOR                PIC 9(06) COMP VALUE 0.
002280 77  WS-NOMINA-COUNT                PIC 9(03) COMP VALUE 0.
002290 77  WS-PERSONA-CICLO-IDX           PIC 9(01) COMP VALUE 1.
002300 77  WS-VISITA-CONTAR               PIC 9(03) COMP.
002310 77  WS-VISITA-IDX                  PIC 9(03) COMP.
002320 77  WS-USR-SEQ-EDIT                PIC 9(04).
002330 77  WS-TXN-SEQ-EDIT                PIC 9(06).
002340 77  WS-EVENTO-OFFSET-DIAS          PIC 9(05) COMP.
002350 77  WS-PAGO-IDX                    PIC 9(01) COMP.
002360 77  WS-PAGO-SALTAR-SW              PIC X(01) VALUE 'N'.
002370    88  WS-PAGO-SALTAR                  VALUE 'Y'.
002380 77  WS-SUB-TOTAL                   PIC S9(07)V99.
002390 77  WS-SUB-POR-CARGO                PIC S9(07)V99.
002400 77  WS-SUB-EVENTO-IDX              PIC 9(02) COMP.
002410 77  WS-SUB-MERCH-IDX               PIC 9(01) COMP.
002420 77  WS-SUB-MERCH-HALLADO-SW        PIC X(01).
002430    88  WS-SUB-MERCH-HALLADO            VALUE 'Y'.
002440 77  WS-DISCR-BASE                  PIC S9(07)V99.
002450 77  WS-DISCR-N                     PIC 9(02) COMP.
002460 77  WS-DISCR-A                     PIC S9(07)V99.
002470 77  WS-DISCR-STD                   PIC S9(07)V99.
002480 77  WS-DISCR-EVENTO-IDX            PIC 9(02) COMP.
002490 77  WS-DISCR-MERCH-IDX             PIC 9(01) COMP.
002500 77  WS-DISCR-MONTO-ABS             PIC S9(07)V99.
002510 77  WS-TC-MONTO                    PIC S9(07)V99.
002520 77  WS-TC-MERCH-IDX                PIC 9(01) COMP.
002530 77  WS-CTA-TOTAL-RPT               PIC 9(05) COMP.
002540*----------------------------------------------------------------*
002550 PROCEDURE DIVISION.
002560*----------------------------------------------------------------*
002570 0000-MAIN-LOGICA.
002580 
002590    PERFORM 1000-INICIAR-PROGRAMA
002600       THRU 1000-INICIAR-PROGRAMA-FIN.
002610 
002620    PERFORM 2000-GENERAR-DATOS
002630       THRU 2000-GENERAR-DATOS-FIN
002640       VARYING WS-USUARIO-IDX FROM 1 BY 1
002650          UNTIL WS-USUARIO-IDX > WS-PARM-NUM-USUARIOS.
002660 
002670    PERFORM 3000-FINALIZAR-PROGRAMA
002680       THRU 3000-FINALIZAR-PROGRAMA-FIN.
002690 
002700    STOP RUN.
002710 
002720*----------------------------------------------------------------*
002730 1000-INICIAR-PROGRAMA.
002740 
002750    PERFORM 1200-VALIDAR-PARAMETROS
002760       THRU 1200-VALIDAR-PARAMETROS-FIN.
002770 
002780    PERFORM 1100-ABRIR-ARCHIVOS
002790       THRU 1100-ABRIR-ARCHIVOS-FIN.
002800 
002810    PERFORM 1210-INICIALIZAR-SEMILLA
002820       THRU 1210-INICIALIZAR-SEMILLA-FIN.
002830 
002840    PERFORM 1220-CALCULAR-FECHA-INICIO
002850       THRU 1220-CALCULAR-FECHA-INICIO-FIN.
002860 
002870    PERFORM 1300-ARMAR-NOMINA
002880       THRU 1300-ARMAR-NOMINA-FIN.
002890 
002900 1000-INICIAR-PROGRAMA-FIN.
002910    EXIT.
002920 
002930*----------------------------------------------------------------*
002940 1200-VALIDAR-PARAMETROS.
002950*    G1 -- NUM-USUARIOS OUTSIDE 50-100 IS A HARD ERROR; NOTHING IS
002960*    WRITTEN WHEN IT FAILS BECAUSE THE OUTPUT FILES ARE NOT YET
002970*    OPEN AT THIS POINT IN THE RUN.
002980 
002990    MOVE 'N' TO WS-PARM-ERROR-SW.
003000 
003010    IF WS-PARM-NUM-USUARIOS < 50 OR WS-PARM-NUM-USUARIOS > 100
003020       DISPLAY 'SPGEN01 - NUM-USUARIOS MUST BE 50-100, GOT: '
003030               WS-PARM-NUM-USUARIOS
003040       SET WS-PARM-EN-ERROR TO TRUE
003050    END-IF.
003060 
003070    IF WS-PARM-EN-ERROR
003080       DISPLAY 'SPGEN01 - PARAMETER ERROR, RUN ABORTED'
003090       STOP RUN
003100    END-IF.
003110 
003120 1200-VALIDAR-PARAMETROS-FIN.
003130    EXIT.
003140 
003150*----------------------------------------------------------------*
003160 1100-ABRIR-ARCHIVOS.
003170 
003180    PERFORM 1110-ABRIR-SAL-USUARIOS
003190       THRU 1110-ABRIR-SAL-USUARIOS-FIN.
003200 
003210    PERFORM 1120-ABRIR-SAL-CUENTAS
003220       THRU 1120-ABRIR-SAL-CUENTAS-FIN.
003230 
003240    PERFORM 1130-ABRIR-SAL-MOVIMIENTOS
003250       THRU 1130-ABRIR-SAL-MOVIMIENTOS-FIN.
003260 
003270 1100-ABRIR-ARCHIVOS-FIN.
003280    EXIT.
003290 
003300*----------------------------------------------------------------*
003310 1110-ABRIR-SAL-USUARIOS.
003320 
003330    OPEN OUTPUT SAL-USUARIOS.
003340 
003350    EVALUATE TRUE
003360       WHEN FS-USUARIOS-OK
003370            CONTINUE
003380       WHEN OTHER
003390            DISPLAY 'SPGEN01 - ERROR OPENING USUARIOS.SEQ'
003400            DISPLAY 'FILE STATUS: ' FS-USUARIOS
003410            STOP RUN
003420    END-EVALUATE.
003430 
003440 1110-ABRIR-SAL-USUARIOS-FIN.
003450    EXIT.
003460 
003470*----------------------------------------------------------------*
003480 1120-ABRIR-SAL-CUENTAS.
003490 
003500    OPEN OUTPUT SAL-CUENTAS.
003510 
003520    EVALUATE TRUE
003530       WHEN FS-CUENTAS-OK
003540            CONTINUE
003550       WHEN OTHER
003560            DISPLAY 'SPGEN01 - ERROR OPENING CUENTAS.SEQ'
003570            DISPLAY 'FILE STATUS: ' FS-CUENTAS
003580            STOP RUN
003590    END-EVALUATE.
003600 
003610 1120-ABRIR-SAL-CUENTAS-FIN.
003620    EXIT.
003630 
003640*----------------------------------------------------------------*
003650 1130-ABRIR-SAL-MOVIMIENTOS.
003660 
003670    OPEN OUTPUT SAL-MOVIMIENTOS.
003680 
003690    EVALUATE TRUE
003700       WHEN FS-MOVIMIENTOS-OK
003710            CONTINUE
003720       WHEN OTHER
003730            DISPLAY 'SPGEN01 - ERROR OPENING MOVIMIENTOS.SEQ'
003740            DISPLAY 'FILE STATUS: ' FS-MOVIMIENTOS
003750            STOP RUN
003760    END-EVALUATE.
003770 
003780 1130-ABRIR-SAL-MOVIMIENTOS-FIN.
003790    EXIT.
003800 
003810*----------------------------------------------------------------*
003820 1210-INICIALIZAR-SEMILLA.
003830*    G9 -- ONE SEED PER RUN.  42 IS THE FIXED HOUSE SEED FOR ALL
003840*    TEST-DATA FABRICATION RUNS SO A DEFECT DECK CAN BE REBUILT
003850*    ANY TIME FROM THE SAME THREE FILE NAMES.
003860 
003870    SET WS-RPC-FN-SEED TO TRUE.
003880    MOVE 42 TO WS-RPC-SEMILLA.
003890    CALL 'SPRAND01' USING WS-RAND-PARMS-CALL.
003900 
003910 1210-INICIALIZAR-SEMILLA-FIN.
003920    EXIT.
003930 
003940*----------------------------------------------------------------*
003950 1220-CALCULAR-FECHA-INICIO.
003960*    HISTORY START DATE = TODAY MINUS (MESES X 30) DAYS.  A MONTH
003970*    IS DEFINED AS EXACTLY 30 DAYS FOR THIS JOB, NOT A CALENDAR
003980*    MONTH.
003990 
004000    ACCEPT WS-FECHA-HOY-8 FROM DATE YYYYMMDD.
004010 
004020    MOVE WS-FECHA-HOY-8R-YYYY TO WS-DPC-BASE-YYYY.
004030    MOVE WS-FECHA-HOY-8R-MM   TO WS-DPC-BASE-MM.
004040    MOVE WS-FECHA-HOY-8R-DD   TO WS-DPC-BASE-DD.
004050 
004060    COMPUTE WS-DPC-OFFSET-DAYS = 0 - (WS-PARM-MESES * 30).
004070 
004080    SET WS-DPC-FN-ADD-DAYS TO TRUE.
004090    CALL 'SPDTADD1' USING WS-DATE-PARMS-CALL.
004100 
004110    MOVE WS-DPC-RESULT-YYYY TO WS-FIH-YYYY.
004120    MOVE WS-DPC-RESULT-MM   TO WS-FIH-MM.
004130    MOVE WS-DPC-RESULT-DD   TO WS-FIH-DD.
004140 
004150 1220-CALCULAR-FECHA-INICIO-FIN.
004160    EXIT.
004170 
004180*----------------------------------------------------------------*
004190 1300-ARMAR-NOMINA.
004200*    G2 -- ROSTER ALGORITHM.  PERSONAS ARE CYCLED IN TABLE ORDER;
004210*    EACH VISIT APPENDS MAX(1, CEIL(NUM-USUARIOS X WEIGHT / 11))
004220*    SLOTS, STOPPING THE INSTANT THE ROSTER REACHES NUM-USUARIOS.
004230 
004240    MOVE 0 TO WS-NOMINA-COUNT.
004250    MOVE 1 TO WS-PERSONA-CICLO-IDX.
004260 
004270    PERFORM 1310-VISITAR-PERSONA
004280       THRU 1310-VISITAR-PERSONA-FIN
004290       UNTIL WS-NOMINA-COUNT NOT < WS-PARM-NUM-USUARIOS.
004300 
004310 1300-ARMAR-NOMINA-FIN.
004320    EXIT.
004330 
004340*----------------------------------------------------------------*
004350 1310-VISITAR-PERSONA.
004360*    THE CEILING IS TAKEN BY INTEGER TRUNCATION OF (A + B - 1) / B,
004370*    WHICH IS EXACT FOR POSITIVE INTEGERS AND NEEDS NO FUNCTION.
004380 
004390    COMPUTE WS-VISITA-CONTAR =
004400       (WS-PARM-NUM-USUARIOS *
004410          SP-PERSONA-WEIGHT (WS-PERSONA-CICLO-IDX)
004420          + SP-PERSONA-TOTAL-WEIGHT - 1)
004430       / SP-PERSONA-TOTAL-WEIGHT.
004440 
004450    IF WS-VISITA-CONTAR < 1
004460       MOVE 1 TO WS-VISITA-CONTAR
004470    END-IF.
004480 
004490    MOVE 1 TO WS-VISITA-IDX.
004500 
004510    PERFORM 1320-AGREGAR-A-NOMINA
004520       THRU 1320-AGREGAR-A-NOMINA-FIN
004530       UNTIL WS-VISITA-IDX > WS-VISITA-CONTAR
004540          OR WS-NOMINA-COUNT NOT < WS-PARM-NUM-USUARIOS.
004550 
004560    ADD 1 TO WS-PERSONA-CICLO-IDX.
004570    IF WS-PERSONA-CICLO-IDX > 5
004580       MOVE 1 TO WS-PERSONA-CICLO-IDX
004590    END-IF.
004600 
004610 1310-VISITAR-PERSONA-FIN.
004620    EXIT.
004630 
004640*----------------------------------------------------------------*
004650 1320-AGREGAR-A-NOMINA.
004660 
004670    ADD 1 TO WS-NOMINA-COUNT.
004680    SET WS-NOMINA-IDX TO WS-NOMINA-COUNT.
004690    MOVE WS-PERSONA-CICLO-IDX TO WS-NOMINA-ENTRY (WS-NOMINA-IDX).
004700    ADD 1 TO WS-VISITA-IDX.
004710 
004720 1320-AGREGAR-A-NOMINA-FIN.
004730    EXIT.
004740 
004750*----------------------------------------------------------------*
004760 2000-GENERAR-DATOS.
004770*    ONE PASS PER ROSTER SLOT -- USER, THEN ITS THREE ACCOUNTS,
004780*    THEN ITS FULL TRANSACTION HISTORY, SO EACH FILE RECEIVES ITS
004790*    RECORDS FOR THIS CUSTOMER TOGETHER.  THE THREE OUTPUT FILES
004800*    ARE INDEPENDENT OF EACH OTHER SO THE INTERLEAVING DOES NOT
004810*    DISTURB THE WITHIN-FILE GENERATION ORDER.
004820 
004830    PERFORM 2100-GENERAR-USUARIOS
004840       THRU 2100-GENERAR-USUARIOS-FIN.
004850 
004860    PERFORM 2200-GENERAR-CUENTAS
004870       THRU 2200-GENERAR-CUENTAS-FIN.
004880 
004890    MOVE WS-FIH-YYYY TO WS-FP-YYYY.
004900    MOVE WS-FIH-MM   TO WS-FP-MM.
004910    MOVE WS-FIH-DD   TO WS-FP-DD.
004920 
004930    PERFORM 2400-GENERAR-MOVIMIENTOS
004940       THRU 2400-GENERAR-MOVIMIENTOS-FIN
004950       VARYING WS-MES-IDX FROM 0 BY 1
004960          UNTIL WS-MES-IDX = WS-PARM-MESES.
004970 
004980 2000-GENERAR-DATOS-FIN.
004990    EXIT.
005000 
005010*----------------------------------------------------------------*
005020 2100-GENERAR-USUARIOS.
005030*    G8 -- USR + 4-DIGIT ROSTER POSITION.  NAME/EMAIL ARE
005040*    FABRICATED DETERMINISTICALLY FROM THE PERSONA NAME AND THE
005050*    ROSTER POSITION -- NO OUTSIDE NAME LIBRARY IS USED.
005060 
005070    MOVE SPACES TO SP-USR-RECORD.
005080 
005090    MOVE WS-USUARIO-IDX TO WS-USR-SEQ-EDIT.
005100    STRING 'USR' WS-USR-SEQ-EDIT DELIMITED BY SIZE
005110       INTO SP-USR-ID.
005120    MOVE SP-USR-ID TO WS-UA-ID.
005130 
005140    SET WS-NOMINA-IDX TO WS-USUARIO-IDX.
005150    MOVE WS-NOMINA-ENTRY (WS-NOMINA-IDX) TO WS-UA-PERSONA-IDX.
005160 
005170    MOVE SP-PERSONA-NAME (WS-UA-PERSONA-IDX)
005180       TO SP-USR-NAME-VIEW-GIVEN.
005190    STRING 'CUSTOMER' WS-USR-SEQ-EDIT DELIMITED BY SIZE
005200       INTO SP-USR-NAME-VIEW-SURNAME.
005210 
005220    STRING 'CUST' WS-USR-SEQ-EDIT '@meridianhouse.com'
005230       DELIMITED BY SIZE INTO SP-USR-EMAIL.
005240 
005250    MOVE SP-PERSONA-NAME (WS-UA-PERSONA-IDX)
005260       TO SP-USR-PERSONA-HINT.
005270 
005280    COMPUTE SP-USR-MONTHLY-INCOME ROUNDED =
005290       SP-PERSONA-INCOME (WS-UA-PERSONA-IDX).
005300    COMPUTE SP-USR-INCOME-VOLATILITY-PCT ROUNDED =
005310       SP-PERSONA-VOLATILITY-PCT (WS-UA-PERSONA-IDX).
005320    COMPUTE SP-USR-SUBSCRIPTION-RATIO ROUNDED =
005330       SP-PERSONA-SUBSCRIPTION-RTO (WS-UA-PERSONA-IDX).
005340    COMPUTE SP-USR-CREDIT-UTIL-TARGET ROUNDED =
005350       SP-PERSONA-CREDIT-UTIL (WS-UA-PERSONA-IDX).
005360    COMPUTE SP-USR-CASH-BUFFER-MONTHS ROUNDED =
005370       SP-PERSONA-CASH-BUFFER-MO (WS-UA-PERSONA-IDX).
005380    COMPUTE SP-USR-SAVINGS-RATE ROUNDED =
005390       SP-PERSONA-SAVINGS-RATE (WS-UA-PERSONA-IDX).
005400 
005410    WRITE SP-USR-RECORD.
005420 
005430    MOVE SP-USR-MONTHLY-INCOME          TO WS-UA-INGRESO.
005440    MOVE SP-USR-INCOME-VOLATILITY-PCT   TO WS-UA-VOLATIL.
005450    MOVE SP-USR-SUBSCRIPTION-RATIO      TO WS-UA-SUB-RATIO.
005460    MOVE SP-USR-CREDIT-UTIL-TARGET      TO WS-UA-UTIL.
005470    MOVE SP-USR-CASH-BUFFER-MONTHS      TO WS-UA-BUFFER-MESES.
005480    MOVE SP-USR-SAVINGS-RATE            TO WS-UA-AHORRO-RATE.
005490    MOVE SP-PERSONA-SPEND (WS-UA-PERSONA-IDX)
005500                                        TO WS-UA-GASTO-MES.
005510    MOVE SP-PERSONA-RECUR-MERCH-CNT (WS-UA-PERSONA-IDX)
005520                                        TO WS-UA-RECUR-MERCH-CNT.
005530    MOVE SP-PERSONA-AVG-PAY-GAP-DAYS (WS-UA-PERSONA-IDX)
005540                                        TO WS-UA-PAY-GAP-DIAS.
005550 
005560 2100-GENERAR-USUARIOS-FIN.
005570    EXIT.
005580 
005590*----------------------------------------------------------------*
005600 2200-GENERAR-CUENTAS.
005610*    G3 -- ACCOUNT BALANCES.  ALL FOUR AMOUNTS ARE ROUNDED HALF-UP
005620*    TO 2 DECIMALS BY THE ROUNDED PHRASE ON EACH COMPUTE.
005630 
005640    COMPUTE WS-UA-GASTO-AJUSTADO ROUNDED =
005650       WS-UA-INGRESO * (1 - WS-UA-AHORRO-RATE).
005660 
005670    COMPUTE WS-CTA-SALDO-CHK ROUNDED =
005680       WS-UA-GASTO-AJUSTADO * WS-UA-BUFFER-MESES.
005690 
005700    COMPUTE WS-CTA-SALDO-SAV ROUNDED =
005710       WS-UA-GASTO-AJUSTADO * WS-UA-BUFFER-MESES * 0.6.
005720 
005730    IF WS-UA-GASTO-AJUSTADO > 8000
005740       MOVE 20000 TO WS-CTA-LIMITE-CRD
005750    ELSE
005760       MOVE 12000 TO WS-CTA-LIMITE-CRD
005770    END-IF.
005780 
005790    COMPUTE WS-CTA-SALDO-CRD ROUNDED =
005800       WS-CTA-LIMITE-CRD * WS-UA-UTIL.
005810 
005820    PERFORM 2210-ESCRIBIR-CUENTA-CHK
005830       THRU 2210-ESCRIBIR-CUENTA-CHK-FIN.
005840 
005850    PERFORM 2220-ESCRIBIR-CUENTA-SAV
005860       THRU 2220-ESCRIBIR-CUENTA-SAV-FIN.
005870 
005880    PERFORM 2230-ESCRIBIR-CUENTA-CRD
005890       THRU 2230-ESCRIBIR-CUENTA-CRD-FIN.
005900 
005910 2200-GENERAR-CUENTAS-FIN.
005920    EXIT.
005930 
005940*----------------------------------------------------------------*
005950 2210-ESCRIBIR-CUENTA-CHK.
005960 
005970    MOVE SPACES TO SP-CTA-RECORD.
005980    MOVE WS-UA-ID   TO SP-CTA-IDV-USER-PORTION.
005990    MOVE '-'        TO SP-CTA-IDV-DASH.
006000    MOVE 'CHK'      TO SP-CTA-IDV-TYPE-SUFFIX.
006010    MOVE SP-CTA-ID  TO WS-CTA-ID-CHK.
006020 
006030    MOVE WS-UA-ID              TO SP-CTA-USER-ID.
006040    MOVE 'checking'            TO SP-CTA-ACCOUNT-TYPE.
006050    MOVE WS-CTA-SALDO-CHK      TO SP-CTA-CURRENT-BALANCE.
006060    SET SP-CTA-CREDIT-LIMIT-ABSENT TO TRUE.
006070    MOVE 0                     TO SP-CTA-CREDIT-LIMIT.
006080    MOVE 'USD'                 TO SP-CTA-CURRENCY-CODE.
006090 
006100    WRITE SP-CTA-RECORD.
006110 
006120 2210-ESCRIBIR-CUENTA-CHK-FIN.
006130    EXIT.
006140 
006150*----------------------------------------------------------------*
006160 2220-ESCRIBIR-CUENTA-SAV.
006170 
006180    MOVE SPACES TO SP-CTA-RECORD.
006190    MOVE WS-UA-ID   TO SP-CTA-IDV-USER-PORTION.
006200    MOVE '-'        TO SP-CTA-IDV-DASH.
006210    MOVE 'SAV'      TO SP-CTA-IDV-TYPE-SUFFIX.
006220    MOVE SP-CTA-ID  TO WS-CTA-ID-SAV.
006230 
006240    MOVE WS-UA-ID              TO SP-CTA-USER-ID.
006250    MOVE 'savings'             TO SP-CTA-ACCOUNT-TYPE.
006260    MOVE WS-CTA-SALDO-SAV      TO SP-CTA-CURRENT-BALANCE.
006270    SET SP-CTA-CREDIT-LIMIT-ABSENT TO TRUE.
006280    MOVE 0                     TO SP-CTA-CREDIT-LIMIT.
006290    MOVE 'USD'                 TO SP-CTA-CURRENCY-CODE.
006300 
006310    WRITE SP-CTA-RECORD.
006320 
006330 2220-ESCRIBIR-CUENTA-SAV-FIN.
006340    EXIT.
006350 
006360*----------------------------------------------------------------*
006370 2230-ESCRIBIR-CUENTA-CRD.
006380 
006390    MOVE SPACES TO SP-CTA-RECORD.
006400    MOVE WS-UA-ID   TO SP-CTA-IDV-USER-PORTION.
006410    MOVE '-'        TO SP-CTA-IDV-DASH.
006420    MOVE 'CRD'      TO SP-CTA-IDV-TYPE-SUFFIX.
006430    MOVE SP-CTA-ID  TO WS-CTA-ID-CRD.
006440 
006450    MOVE WS-UA-ID              TO SP-CTA-USER-ID.
006460    MOVE 'credit'              TO SP-CTA-ACCOUNT-TYPE.
006470    MOVE WS-CTA-SALDO-CRD      TO SP-CTA-CURRENT-BALANCE.
006480    SET SP-CTA-CREDIT-LIMIT-PRESENT TO TRUE.
006490    MOVE WS-CTA-LIMITE-CRD     TO SP-CTA-CREDIT-LIMIT.
006500    MOVE 'USD'                 TO SP-CTA-CURRENCY-CODE.
006510 
006520    WRITE SP-CTA-RECORD.
006530 
006540 2230-ESCRIBIR-CUENTA-CRD-FIN.
006550    EXIT.
006560 
006570*----------------------------------------------------------------*
006580 2400-GENERAR-MOVIMIENTOS.
006590*    ONE PASS PER MONTH INDEX (0 THRU MESES-1).  INCOME, THEN
006600*    SUBSCRIPTIONS, THEN DISCRETIONARY, THEN THE CREDIT SWIPE --
006610*    G4 THROUGH G7 IN THAT FIXED EMISSION ORDER.
006620 
006630    PERFORM 2405-CALC-FECHA-PERIODO
006640       THRU 2405-CALC-FECHA-PERIODO-FIN.
006650 
006660    PERFORM 2410-GENERAR-INGRESOS
006670       THRU 2410-GENERAR-INGRESOS-FIN.
006680 
006690    PERFORM 2420-GENERAR-SUSCRIPCIONES
006700       THRU 2420-GENERAR-SUSCRIPCIONES-FIN.
006710 
006720    PERFORM 2430-GENERAR-DISCRECIONALES
006730       THRU 2430-GENERAR-DISCRECIONALES-FIN.
006740 
006750    IF SP-PERSONA-CREDIT-UTIL (WS-UA-PERSONA-IDX) > 0.100
006760       PERFORM 2440-GENERAR-CONSUMO-TC
006770          THRU 2440-GENERAR-CONSUMO-TC-FIN
006780    END-IF.
006790 
006800 2400-GENERAR-MOVIMIENTOS-FIN.
006810    EXIT.
006820 
006830*----------------------------------------------------------------*
006840 2405-CALC-FECHA-PERIODO.
006850 
006860    COMPUTE WS-DPC-OFFSET-DAYS = WS-MES-IDX * 30.
006870    MOVE WS-FIH-YYYY TO WS-DPC-BASE-YYYY.
006880    MOVE WS-FIH-MM   TO WS-DPC-BASE-MM.
006890    MOVE WS-FIH-DD   TO WS-DPC-BASE-DD.
006900 
006910    SET WS-DPC-FN-ADD-DAYS TO TRUE.
006920    CALL 'SPDTADD1' USING WS-DATE-PARMS-CALL.
006930 
006940    MOVE WS-DPC-RESULT-YYYY TO WS-FP-YYYY.
006950    MOVE WS-DPC-RESULT-MM   TO WS-FP-MM.
006960    MOVE WS-DPC-RESULT-DD   TO WS-FP-DD.
006970 
006980 2405-CALC-FECHA-PERIODO-FIN.
006990    EXIT.
007000 
007010*----------------------------------------------------------------*
007020 2406-CALC-FECHA-EVENTO.
007030*    ADDS WS-EVENTO-OFFSET-DIAS TO THE CURRENT PERIOD START, USED
007040*    BY EVERY EVENT PARAGRAPH BELOW TO LAY OUT ITS POSTING DATE.
007050 
007060    MOVE WS-FP-YYYY TO WS-DPC-BASE-YYYY.
007070    MOVE WS-FP-MM   TO WS-DPC-BASE-MM.
007080    MOVE WS-FP-DD   TO WS-DPC-BASE-DD.
007090    MOVE WS-EVENTO-OFFSET-DIAS TO WS-DPC-OFFSET-DAYS.
007100 
007110    SET WS-DPC-FN-ADD-DAYS TO TRUE.
007120    CALL 'SPDTADD1' USING WS-DATE-PARMS-CALL.
007130 
007140    MOVE WS-DPC-RESULT-YYYY TO WS-FE-YYYY.
007150    MOVE WS-DPC-RESULT-MM   TO WS-FE-MM.
007160    MOVE WS-DPC-RESULT-DD   TO WS-FE-DD.
007170 
007180 2406-CALC-FECHA-EVENTO-FIN.
007190    EXIT.
007200 
007210*----------------------------------------------------------------*
007220 2407-SIGUIENTE-TXN-ID.
007230*    G8 -- TXN + 6-DIGIT GLOBAL SEQUENCE, ONE PER EMITTED EVENT
007240*    IN EMISSION ORDER.
007250 
007260    ADD 1 TO WS-TXN-CONTADOR.
007270    MOVE WS-TXN-CONTADOR TO WS-TXN-SEQ-EDIT.
007280    STRING 'TXN' WS-TXN-SEQ-EDIT DELIMITED BY SIZE
007290       INTO SP-MOV-ID.
007300 
007310 2407-SIGUIENTE-TXN-ID-FIN.
007320    EXIT.
007330 
007340*----------------------------------------------------------------*
007350 2410-GENERAR-INGRESOS.
007360*    G4 -- UP TO TWO PAYCHECKS, K = 0 AND K = 1.
007370 
007380    PERFORM 2411-GENERAR-PAGO
007390       THRU 2411-GENERAR-PAGO-FIN
007400       VARYING WS-PAGO-IDX FROM 0 BY 1 UNTIL WS-PAGO-IDX > 1.
007410 
007420 2410-GENERAR-INGRESOS-FIN.
007430    EXIT.
007440 
007450*----------------------------------------------------------------*
007460 2411-GENERAR-PAGO.
007470 
007480    MOVE 'N' TO WS-PAGO-SALTAR-SW.
007490 
007500    IF WS-PAGO-IDX = 1 AND SP-USR-PERSONA-GIG-WORKER
007510       MOVE 0.350 TO WS-RPC-PROBABILIDAD-IN
007520       SET WS-RPC-FN-PROBABILIDAD TO TRUE
007530       CALL 'SPRAND01' USING WS-RAND-PARMS-CALL
007540       IF WS-RPC-RESULT-YES
007550          SET WS-PAGO-SALTAR TO TRUE
007560       END-IF
007570    END-IF.
007580 
007590    IF NOT WS-PAGO-SALTAR
007600       COMPUTE WS-EVENTO-OFFSET-DIAS =
007610          WS-PAGO-IDX * WS-UA-PAY-GAP-DIAS.
007620       PERFORM 2406-CALC-FECHA-EVENTO
007630          THRU 2406-CALC-FECHA-EVENTO-FIN.
007640 
007650       COMPUTE WS-RPC-INPUT-A = WS-UA-INGRESO / 2.
007660       COMPUTE WS-RPC-INPUT-B = WS-UA-INGRESO * WS-UA-VOLATIL / 2.
007670       SET WS-RPC-FN-NORMAL TO TRUE.
007680       CALL 'SPRAND01' USING WS-RAND-PARMS-CALL.
007690 
007700       MOVE SPACES TO SP-MOV-RECORD.
007710       PERFORM 2407-SIGUIENTE-TXN-ID
007720          THRU 2407-SIGUIENTE-TXN-ID-FIN.
007730 
007740       MOVE WS-UA-ID            TO SP-MOV-USER-ID.
007750       MOVE WS-CTA-ID-CHK       TO SP-MOV-ACCOUNT-ID.
007760       MOVE 'Employer Payroll'  TO SP-MOV-MERCHANT-NAME.
007770       MOVE WS-RPC-RESULT-DEC   TO SP-MOV-AMOUNT.
007780       MOVE WS-FE-YYYY          TO SP-MOV-DATE-YYYY.
007790       MOVE WS-FE-MM            TO SP-MOV-DATE-MM.
007800       MOVE WS-FE-DD            TO SP-MOV-DATE-DD.
007810       MOVE 'Income'            TO SP-MOV-CATEGORY.
007820       MOVE 'credit'            TO SP-MOV-TYPE.
007830       MOVE 0                   TO SP-MOV-IS-SUBSCRIPTION.
007840 
007850       WRITE SP-MOV-RECORD
007860    END-IF.
007870 
007880 2411-GENERAR-PAGO-FIN.
007890    EXIT.
007900 
007910*----------------------------------------------------------------*
007920 2420-GENERAR-SUSCRIPCIONES.
007930*    G5 -- RECUR-MERCH-CNT DISTINCT MERCHANTS, CHOSEN AFRESH EACH
007940*    MONTH WITHOUT REPLACEMENT.
007950 
007960    MOVE SPACES TO WS-SUB-MERCH-USADO-AREA.
007970 
007980    COMPUTE WS-SUB-TOTAL ROUNDED =
007990       WS-UA-GASTO-MES * WS-UA-SUB-RATIO.
008000 
008010    IF WS-UA-RECUR-MERCH-CNT > 0
008020       COMPUTE WS-SUB-POR-CARGO ROUNDED =
008030          WS-SUB-TOTAL / WS-UA-RECUR-MERCH-CNT
008040       IF WS-SUB-POR-CARGO < 9.99
008050          MOVE 9.99 TO WS-SUB-POR-CARGO
008060       END-IF
008070       PERFORM 2421-GENERAR-CARGO-SUB
008080          THRU 2421-GENERAR-CARGO-SUB-FIN
008090          VARYING WS-SUB-EVENTO-IDX FROM 0 BY 1
008100             UNTIL WS-SUB-EVENTO-IDX NOT < WS-UA-RECUR-MERCH-CNT
008110    END-IF.
008120 
008130 2420-GENERAR-SUSCRIPCIONES-FIN.
008140    EXIT.
008150 
008160*----------------------------------------------------------------*
008170 2421-GENERAR-CARGO-SUB.
008180 
008190    MOVE 'N' TO WS-SUB-MERCH-HALLADO-SW.
008200    PERFORM 2422-SORTEAR-MERCH-SUB
008210       THRU 2422-SORTEAR-MERCH-SUB-FIN
008220       UNTIL WS-SUB-MERCH-HALLADO.
008230 
008240    MOVE SPACES TO SP-MOV-RECORD.
008250    PERFORM 2407-SIGUIENTE-TXN-ID
008260       THRU 2407-SIGUIENTE-TXN-ID-FIN.
008270 
008280    COMPUTE WS-EVENTO-OFFSET-DIAS = 5 + (3 * WS-SUB-EVENTO-IDX).
008290    PERFORM 2406-CALC-FECHA-EVENTO
008300       THRU 2406-CALC-FECHA-EVENTO-FIN.
008310 
008320    MOVE WS-UA-ID           TO SP-MOV-USER-ID.
008330    MOVE WS-CTA-ID-CHK      TO SP-MOV-ACCOUNT-ID.
008340    MOVE SP-SUB-MERCHANT-NAME (WS-SUB-MERCH-IDX)
008350                            TO SP-MOV-MERCHANT-NAME.
008360    COMPUTE SP-MOV-AMOUNT = 0 - WS-SUB-POR-CARGO.
008370    MOVE WS-FE-YYYY         TO SP-MOV-DATE-YYYY.
008380    MOVE WS-FE-MM           TO SP-MOV-DATE-MM.
008390    MOVE WS-FE-DD           TO SP-MOV-DATE-DD.
008400    MOVE SP-SUB-MERCHANT-CATEGORY (WS-SUB-MERCH-IDX)
008410                            TO SP-MOV-CATEGORY.
008420    MOVE 'debit'            TO SP-MOV-TYPE.
008430    MOVE 1                  TO SP-MOV-IS-SUBSCRIPTION.
008440 
008450    WRITE SP-MOV-RECORD.
008460 
008470 2421-GENERAR-CARGO-SUB-FIN.
008480    EXIT.
008490 
008500*----------------------------------------------------------------*
008510 2422-SORTEAR-MERCH-SUB.
008520 
008530    MOVE 1 TO WS-RPC-INPUT-A.
008540    MOVE 6 TO WS-RPC-INPUT-B.
008550    SET WS-RPC-FN-ENTERO TO TRUE.
008560    CALL 'SPRAND01' USING WS-RAND-PARMS-CALL.
008570    MOVE WS-RPC-RESULT-INT TO WS-SUB-MERCH-IDX.
008580 
008590    IF WS-SUB-MERCH-USADO-FLAG (WS-SUB-MERCH-IDX) NOT = 'Y'
008600       MOVE 'Y' TO WS-SUB-MERCH-USADO-FLAG (WS-SUB-MERCH-IDX)
008610       SET WS-SUB-MERCH-HALLADO TO TRUE
008620    END-IF.
008630 
008640 2422-SORTEAR-MERCH-SUB-FIN.
008650    EXIT.
008660 
008670*----------------------------------------------------------------*
008680 2430-GENERAR-DISCRECIONALES.
008690*    G6 -- N = 6 PLUS A UNIFORM INTEGER DRAW 0-6 (SO 6-12 EVENTS),
008700*    MERCHANTS CHOSEN WITH REPLACEMENT.
008710 
008720    COMPUTE WS-DISCR-BASE ROUNDED =
008730       WS-UA-GASTO-MES * (1 - WS-UA-SUB-RATIO).
008740 
008750    MOVE 0 TO WS-RPC-INPUT-A.
008760    MOVE 6 TO WS-RPC-INPUT-B.
008770    SET WS-RPC-FN-ENTERO TO TRUE.
008780    CALL 'SPRAND01' USING WS-RAND-PARMS-CALL.
008790    COMPUTE WS-DISCR-N = 6 + WS-RPC-RESULT-INT.
008800 
008810    COMPUTE WS-DISCR-A ROUNDED = WS-DISCR-BASE / WS-DISCR-N.
008820    COMPUTE WS-DISCR-STD ROUNDED = WS-DISCR-A * 0.3.
008830 
008840    PERFORM 2431-GENERAR-EVENTO-DISCR
008850       THRU 2431-GENERAR-EVENTO-DISCR-FIN
008860       VARYING WS-DISCR-EVENTO-IDX FROM 0 BY 1
008870          UNTIL WS-DISCR-EVENTO-IDX NOT < WS-DISCR-N.
008880 
008890 2430-GENERAR-DISCRECIONALES-FIN.
008900    EXIT.
008910 
008920*----------------------------------------------------------------*
008930 2431-GENERAR-EVENTO-DISCR.
008940 
008950    MOVE 1 TO WS-RPC-INPUT-A.
008960    MOVE 9 TO WS-RPC-INPUT-B.
008970    SET WS-RPC-FN-ENTERO TO TRUE.
008980    CALL 'SPRAND01' USING WS-RAND-PARMS-CALL.
008990    MOVE WS-RPC-RESULT-INT TO WS-DISCR-MERCH-IDX.
009000 
009010    MOVE WS-DISCR-A   TO WS-RPC-INPUT-A.
009020    MOVE WS-DISCR-STD TO WS-RPC-INPUT-B.
009030    SET WS-RPC-FN-NORMAL TO TRUE.
009040    CALL 'SPRAND01' USING WS-RAND-PARMS-CALL.
009050 
009060    IF WS-RPC-RESULT-DEC < 0
009070       COMPUTE WS-DISCR-MONTO-ABS = 0 - WS-RPC-RESULT-DEC
009080    ELSE
009090       MOVE WS-RPC-RESULT-DEC TO WS-DISCR-MONTO-ABS
009100    END-IF.
009110 
009120    MOVE SPACES TO SP-MOV-RECORD.
009130    PERFORM 2407-SIGUIENTE-TXN-ID
009140       THRU 2407-SIGUIENTE-TXN-ID-FIN.
009150 
009160    COMPUTE WS-EVENTO-OFFSET-DIAS = 8 + (3 * WS-DISCR-EVENTO-IDX).
009170    PERFORM 2406-CALC-FECHA-EVENTO
009180       THRU 2406-CALC-FECHA-EVENTO-FIN.
009190 
009200    MOVE WS-UA-ID           TO SP-MOV-USER-ID.
009210    MOVE WS-CTA-ID-CHK      TO SP-MOV-ACCOUNT-ID.
009220    MOVE SP-EVR-MERCHANT-NAME (WS-DISCR-MERCH-IDX)
009230                            TO SP-MOV-MERCHANT-NAME.
009240    COMPUTE SP-MOV-AMOUNT = 0 - WS-DISCR-MONTO-ABS.
009250    MOVE WS-FE-YYYY         TO SP-MOV-DATE-YYYY.
009260    MOVE WS-FE-MM           TO SP-MOV-DATE-MM.
009270    MOVE WS-FE-DD           TO SP-MOV-DATE-DD.
009280    MOVE SP-EVR-MERCHANT-CATEGORY (WS-DISCR-MERCH-IDX)
009290                            TO SP-MOV-CATEGORY.
009300    MOVE 'debit'            TO SP-MOV-TYPE.
009310    MOVE 0                  TO SP-MOV-IS-SUBSCRIPTION.
009320 
009330    WRITE SP-MOV-RECORD.
009340 
009350 2431-GENERAR-EVENTO-DISCR-FIN.
009360    EXIT.
009370 
009380*----------------------------------------------------------------*
009390 2440-GENERAR-CONSUMO-TC.
009400*    G7 -- ONE SWIPE A MONTH WHEN CREDIT-UTIL EXCEEDS 0.100.  THE
009405*    AMOUNT IS A CONTINUOUS DRAW IN 150.00-1200.00, NOT A WHOLE
009407*    DOLLAR FIGURE, SO THE UNIFORM-FRACTION PRIMITIVE IS USED
009408*    RATHER THAN THE INTEGER-RANGE ONE.
009410
009420    SET WS-RPC-FN-UNIFORME TO TRUE.
009430    CALL 'SPRAND01' USING WS-RAND-PARMS-CALL.
009440    COMPUTE WS-TC-MONTO ROUNDED =
009450       150 + (WS-RPC-RESULT-DEC * (1200 - 150)).
009470 
009480    MOVE 1 TO WS-RPC-INPUT-A.
009490    MOVE 9 TO WS-RPC-INPUT-B.
009500    SET WS-RPC-FN-ENTERO TO TRUE.
009510    CALL 'SPRAND01' USING WS-RAND-PARMS-CALL.
009520    MOVE WS-RPC-RESULT-INT TO WS-TC-MERCH-IDX.
009530 
009540    MOVE SPACES TO SP-MOV-RECORD.
009550    PERFORM 2407-SIGUIENTE-TXN-ID
009560       THRU 2407-SIGUIENTE-TXN-ID-FIN.
009570 
009580    MOVE 18 TO WS-EVENTO-OFFSET-DIAS.
009590    PERFORM 2406-CALC-FECHA-EVENTO
009600       THRU 2406-CALC-FECHA-EVENTO-FIN.
009610 
009620    MOVE WS-UA-ID           TO SP-MOV-USER-ID.
009630    MOVE WS-CTA-ID-CRD      TO SP-MOV-ACCOUNT-ID.
009640    MOVE SP-EVR-MERCHANT-NAME (WS-TC-MERCH-IDX)
009650                            TO SP-MOV-MERCHANT-NAME.
009660    COMPUTE SP-MOV-AMOUNT = 0 - WS-TC-MONTO.
009670    MOVE WS-FE-YYYY         TO SP-MOV-DATE-YYYY.
009680    MOVE WS-FE-MM           TO SP-MOV-DATE-MM.
009690    MOVE WS-FE-DD           TO SP-MOV-DATE-DD.
009700    MOVE 'Credit Card'      TO SP-MOV-CATEGORY.
009710    MOVE 'debit'            TO SP-MOV-TYPE.
009720    MOVE 0                  TO SP-MOV-IS-SUBSCRIPTION.
009730 
009740    WRITE SP-MOV-RECORD.
009750 
009760 2440-GENERAR-CONSUMO-TC-FIN.
009770    EXIT.
009780 
009790*----------------------------------------------------------------*
009800 3000-FINALIZAR-PROGRAMA.
009810 
009820    PERFORM 3010-CERRAR-ARCHIVOS
009830       THRU 3010-CERRAR-ARCHIVOS-FIN.
009840 
009850    PERFORM 3100-INFORME-FINAL
009860       THRU 3100-INFORME-FINAL-FIN.
009870 
009880 3000-FINALIZAR-PROGRAMA-FIN.
009890    EXIT.
009900 
009910*----------------------------------------------------------------*
009920 3010-CERRAR-ARCHIVOS.
009930 
009940    CLOSE SAL-USUARIOS SAL-CUENTAS SAL-MOVIMIENTOS.
009950 
009960 3010-CERRAR-ARCHIVOS-FIN.
009970    EXIT.
009980 
009990*----------------------------------------------------------------*
010000 3100-INFORME-FINAL.
010010 
010020    COMPUTE WS-CTA-TOTAL-RPT = WS-PARM-NUM-USUARIOS * 3.
010030 
010040    DISPLAY 'SPGEN01 - TEST-DATA FABRICATION COMPLETE'.
010050    DISPLAY '  USERS FILE   USUARIOS.SEQ    RECORDS: '
010060            WS-PARM-NUM-USUARIOS.
010070    DISPLAY '  ACCTS FILE   CUENTAS.SEQ     RECORDS: '
010080            WS-CTA-TOTAL-RPT.
010090    DISPLAY '  TRANS FILE   MOVIMIENTOS.SEQ RECORDS: '
010100            WS-TXN-CONTADOR.
010110 
010120 3100-INFORME-FINAL-FIN.
010130    EXIT.
010140 
010150 END PROGRAM SPGEN01.
