000010*----------------------------------------------------------------*
000020* AUTHOR.        D-ESPARZA
000030* INSTALLATION.  CONTINENTAL DATA SERVICES - CARDHOLDER SYSTEMS
000040* DATE-WRITTEN.  02/20/89
000050* DATE-COMPILED.
000060* SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000070*----------------------------------------------------------------*
000080* PURPOSE.  KEYED MASTER-FILE SERVICE FOR THE CUSTOMER (USER)
000090*  MASTER.  ORIGINALLY WRITTEN AS CARDMSTR, A READ-ONLY CARD
000100*  MASTER LOOKUP; REBUILT FOR THE TEST-DATA LOAD JOB (SPLOD01)
000110*  INTO AN UPSERT SERVICE -- A RECORD WHOSE KEY ALREADY EXISTS
000120*  ON THE MASTER REPLACES THE OLD RECORD IN FULL, OTHERWISE A NEW
000130*  RECORD IS ADDED.
000140*----------------------------------------------------------------*
000150* CHANGE LOG
000160* DATE     BY        REQ NO   DESCRIPTION
000170* -------- --------- -------- --------------------------------
000180* 02/20/89 D-ESPARZA  INIT     ORIGINAL PROGRAM (CALLED CARDMSTR,
000190*                              READ-ONLY CARD MASTER LOOKUP).
000200* 04/02/97 D-ESPARZA  CR-0901  REBUILT AS SPMSTUSR -- WRITE/REWRITE
000210*                              UPSERT LOGIC AND THE RESET-OPEN PATH
000220*                              REPLACE THE OLD READ-ONLY LOOKUP.
000230* 02/17/99 M-SADIQ    Y2K-118  NO 2-DIGIT YEAR FIELDS PRESENT --
000240*                              REVIEWED, NO CHANGE REQUIRED.
000250* 11/03/10 K-ABERNATHY CR-1602 ADDED THE FIRST-CALL SWITCH SO THE
000260*                              MASTER IS OPENED ONCE PER RUN
000270*                              INSTEAD OF ONCE PER RECORD.
000280*----------------------------------------------------------------*
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. SPMSTUSR.
000310 AUTHOR. D-ESPARZA.
000320 INSTALLATION. CONTINENTAL-DATA-SERVICES.
000330 DATE-WRITTEN. 02/20/89.
000340 DATE-COMPILED.
000350 SECURITY. COMPANY-CONFIDENTIAL.
000360*----------------------------------------------------------------*
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400    C01 IS TOP-OF-FORM.
000410 
000420 INPUT-OUTPUT SECTION.
000430 
000440 FILE-CONTROL.
000450 
000460    SELECT MAESTRO-USUARIOS
000470        ASSIGN TO 'MAESTRO-USUARIOS.VSAM'
000480        ORGANIZATION IS INDEXED
000490        ACCESS MODE IS RANDOM
000500        FILE STATUS IS FS-MAESTRO-USUARIOS
000510        RECORD KEY IS SP-USR-ID.
000520*----------------------------------------------------------------*
000530 DATA DIVISION.
000540 
000550 FILE SECTION.
000560 
000570 FD  MAESTRO-USUARIOS.
000580    COPY SPUSRREC.
000590 
000600 01  FS-STATUS.
000610    05  FS-MAESTRO-USUARIOS       PIC X(02).
000620       88  FS-USUARIOS-OK             VALUE '00'.
000630       88  FS-USUARIOS-NFD             VALUE '35'.
000640       88  FS-USUARIOS-DUPLICADA       VALUE '22'.
000645    05  FILLER                    PIC X(03).
000650
000660 WORKING-STORAGE SECTION.
000670
000680 01  WS-FIRST-CALL-AREA.
000690    05  WS-FIRST-CALL-SW           PIC X(01) VALUE 'Y'.
000700       88  WS-IS-FIRST-CALL            VALUE 'Y'.
000705    05  FILLER                    PIC X(04).
000710 01  WS-FIRST-CALL-TRACE REDEFINES WS-FIRST-CALL-AREA.
000720    05  WS-FIRST-CALL-TRACE-CH     PIC X(01).
000730*----------------------------------------------------------------*
000740 LINKAGE SECTION.
000750 
000760 01  LK-USR-CONTROL.
000770    05  LK-USR-FUNCTION             PIC 9(01).
000780       88  LK-USR-FN-OPEN-KEEP          VALUE 1.
000790       88  LK-USR-FN-OPEN-RESET         VALUE 2.
000800       88  LK-USR-FN-UPSERT             VALUE 3.
000810       88  LK-USR-FN-CLOSE              VALUE 4.
000820    05  LK-USR-WAS-NEW               PIC X(01).
000830       88  LK-USR-KEY-WAS-NEW           VALUE 'Y'.
000840       88  LK-USR-KEY-WAS-EXISTING      VALUE 'N'.
000850    05  LK-USR-IO-ERROR               PIC X(01).
000860       88  LK-USR-IO-OK                 VALUE 'N'.
000870       88  LK-USR-IO-FAILED             VALUE 'Y'.
000875    05  FILLER                    PIC X(05).
000880
000890 01  LK-USR-RECORD.
000900    COPY SPUSRREC REPLACING ==SP-USR== BY ==LK-USR==.
000910*----------------------------------------------------------------*
000920 PROCEDURE DIVISION USING LK-USR-CONTROL, LK-USR-RECORD.
000930*----------------------------------------------------------------*
000940 0000-MAIN-LOGICA.
000950 
000960    MOVE 'N' TO LK-USR-WAS-NEW.
000970    MOVE 'N' TO LK-USR-IO-ERROR.
000980 
000990    EVALUATE TRUE
001000       WHEN LK-USR-FN-OPEN-KEEP
001010            PERFORM 1100-ABRIR-MANTENIENDO
001020               THRU 1100-ABRIR-MANTENIENDO-FIN
001030       WHEN LK-USR-FN-OPEN-RESET
001040            PERFORM 1200-ABRIR-RESET
001050               THRU 1200-ABRIR-RESET-FIN
001060       WHEN LK-USR-FN-UPSERT
001070            PERFORM 2000-UPSERT-USUARIO
001080               THRU 2000-UPSERT-USUARIO-FIN
001090       WHEN LK-USR-FN-CLOSE
001100            PERFORM 3000-CERRAR-MAESTRO
001110               THRU 3000-CERRAR-MAESTRO-FIN
001120    END-EVALUATE.
001130 
001140    EXIT PROGRAM.
001150 
001160*----------------------------------------------------------------*
001170 1100-ABRIR-MANTENIENDO.
001180*    NORMAL LOAD -- KEEP WHATEVER IS ALREADY ON THE MASTER.
001190*    IF THE MASTER DOES NOT EXIST YET THIS RUN CREATES IT EMPTY.
001200 
001210    IF WS-IS-FIRST-CALL
001220       OPEN I-O MAESTRO-USUARIOS
001230       IF FS-USUARIOS-NFD
001240          OPEN OUTPUT MAESTRO-USUARIOS
001250          CLOSE       MAESTRO-USUARIOS
001260          OPEN I-O    MAESTRO-USUARIOS
001270       END-IF
001280       MOVE 'N' TO WS-FIRST-CALL-SW
001290    END-IF.
001300 
001310 1100-ABRIR-MANTENIENDO-FIN.
001320    EXIT.
001330 
001340*----------------------------------------------------------------*
001350 1200-ABRIR-RESET.
001360*    RESET LOAD -- THE MASTER IS DROPPED AND RECREATED EMPTY
001370*    BEFORE THE FIRST RECORD IS UPSERTED (L4).
001380 
001390    OPEN OUTPUT MAESTRO-USUARIOS.
001400    CLOSE       MAESTRO-USUARIOS.
001410    OPEN I-O    MAESTRO-USUARIOS.
001420    MOVE 'N' TO WS-FIRST-CALL-SW.
001430 
001440 1200-ABRIR-RESET-FIN.
001450    EXIT.
001460 
001470*----------------------------------------------------------------*
001480 2000-UPSERT-USUARIO.
001490*    A KEY ALREADY ON THE MASTER IS REPLACED IN FULL (REWRITE);
001500*    OTHERWISE THE RECORD IS ADDED (WRITE).  L3 UPSERT SEMANTICS.
001510 
001520    MOVE LK-USR-RECORD TO SP-USR-RECORD.
001530 
001540    WRITE SP-USR-RECORD
001550       INVALID KEY
001560          SET LK-USR-KEY-WAS-EXISTING TO TRUE
001570          REWRITE SP-USR-RECORD
001580             INVALID KEY
001590                SET LK-USR-IO-FAILED TO TRUE
001600          END-REWRITE
001610       NOT INVALID KEY
001620          SET LK-USR-KEY-WAS-NEW TO TRUE
001630    END-WRITE.
001640 
001650 2000-UPSERT-USUARIO-FIN.
001660    EXIT.
001670 
001680*----------------------------------------------------------------*
001690 3000-CERRAR-MAESTRO.
001700 
001710    CLOSE MAESTRO-USUARIOS.
001720    MOVE 'Y' TO WS-FIRST-CALL-SW.
001730 
001740 3000-CERRAR-MAESTRO-FIN.
001750    EXIT.
001760 
001770 END PROGRAM SPMSTUSR.
