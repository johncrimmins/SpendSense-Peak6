000010*----------------------------------------------------------------*
000020* AUTHOR.        T-OKONKWO
000030* INSTALLATION.  CONTINENTAL DATA SERVICES - CARDHOLDER SYSTEMS
000040* DATE-WRITTEN.  06/02/87
000050* DATE-COMPILED.
000060* SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY
000070*----------------------------------------------------------------*
000080* PURPOSE.  REPEATABLE PSEUDO-RANDOM SEQUENCE SERVICE USED BY THE
000090*  TEST-DATA FABRICATION JOB (SPGEN01) TO DRAW UNIFORM FRACTIONS,
000100*  BOUNDED INTEGERS, APPROXIMATE NORMAL AMOUNTS AND COIN-FLIP
000110*  PROBABILITIES FROM A SINGLE SEEDED SEQUENCE SO THAT TWO RUNS
000120*  WITH THE SAME PARAMETERS PRODUCE BYTE-IDENTICAL OUTPUT.  THE
000130*  GENERATOR IS THE PARK-MILLER "MINIMAL STANDARD" LEHMER
000140*  SEQUENCE (SEED = SEED * 16807 MOD (2**31 - 1)); THE NORMAL
000150*  APPROXIMATION IS THE CLASSIC IRWIN-HALL SUM-OF-TWELVE-
000160*  UNIFORMS-MINUS-SIX METHOD SO NO SQUARE-ROOT OR LOGARITHM
000170*  ROUTINE IS REQUIRED.
000180*----------------------------------------------------------------*
000190* CHANGE LOG
000200* DATE     BY        REQ NO   DESCRIPTION
000210* -------- --------- -------- --------------------------------
000220* 06/02/87 T-OKONKWO  INIT     ORIGINAL PROGRAM.
000230* 11/19/91 T-OKONKWO  CR-0447  ADDED THE PROBABILITY-DRAW FUNCTION
000240*                              FOR THE GIG-WORKER PAYCHECK SKIP.
000250* 08/05/94 R-PELLETIER CR-0812 ADDED BOUNDED-INTEGER FUNCTION FOR
000260*                              THE DISCRETIONARY EVENT COUNT.
000270* 02/17/99 M-SADIQ     Y2K-118 REVIEWED FOR CENTURY COMPLIANCE --
000280*                              NO DATE FIELDS IN THIS PROGRAM,
000290*                              NO CHANGES REQUIRED.
000300* 03/30/04 R-PELLETIER CR-1290 WIDENED THE MODULUS ARITHMETIC TO
000310*                              9(18) COMP TO STOP INTERMEDIATE
000320*                              OVERFLOW ON THE 64-BIT BOX.
000330*----------------------------------------------------------------*
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID. SPRAND01.
000360 AUTHOR. T-OKONKWO.
000370 INSTALLATION. CONTINENTAL-DATA-SERVICES.
000380 DATE-WRITTEN. 06/02/87.
000390 DATE-COMPILED.
000400 SECURITY. COMPANY-CONFIDENTIAL.
000410*----------------------------------------------------------------*
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450    C01 IS TOP-OF-FORM.
000460*----------------------------------------------------------------*
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490*----------------------------------------------------------------*
000500*  LEHMER SEQUENCE STATE -- SURVIVES ACROSS CALLS BECAUSE THIS
000510*  SUBPROGRAM CARRIES NO INITIAL CLAUSE.
000520*----------------------------------------------------------------*
000530 01  WS-RAND-SEED               PIC 9(10) COMP.
000540 01  WS-RAND-INITIALIZED        PIC X(01) VALUE 'N'.
000550    88  WS-RAND-IS-INITIALIZED     VALUE 'Y'.
000560 01  WS-RAND-MULTIPLIER          PIC 9(10) COMP VALUE 16807.
000570 01  WS-RAND-MODULUS             PIC 9(10) COMP VALUE 2147483647.
000580 01  WS-RAND-PRODUCT             PIC 9(18) COMP.                 CR-1290 
000590 01  WS-RAND-QUOTIENT            PIC 9(18) COMP.                 CR-1290 
000600 01  WS-RAND-SCALED-PRODUCT      PIC 9(18) COMP.
000610 01  WS-RAND-FRACTION-3D         PIC 9(03) COMP.
000620 01  WS-RAND-SPAN                PIC 9(10) COMP.
000630 01  WS-RAND-OFFSET              PIC 9(10) COMP.
000640*----------------------------------------------------------------*
000650*  TWELVE-DRAW ACCUMULATOR FOR THE IRWIN-HALL NORMAL APPROXIMATION
000660*----------------------------------------------------------------*
000670 01  WS-NORMAL-DRAWS-AREA.
000680    05  WS-NORMAL-DRAW OCCURS 12 TIMES
000690                        PIC S9(03)V999 SIGN LEADING SEPARATE.
000695    05  FILLER                    PIC X(04).
000700 01  WS-NORMAL-DRAWS-FLAT REDEFINES WS-NORMAL-DRAWS-AREA.
000710    05  WS-NORMAL-DRAWS-TEXT     PIC X(84).
000720 01  WS-NORMAL-IDX               PIC 9(02) COMP.
000730 01  WS-NORMAL-SUM               PIC S9(05)V999 SIGN LEADING SEPARATE.
000740 01  WS-NORMAL-CENTERED          PIC S9(05)V999 SIGN LEADING SEPARATE.
000750*----------------------------------------------------------------*
000760 LINKAGE SECTION.
000770 01  LK-RAND-PARMS.
000780    05  LK-RAND-FUNCTION           PIC 9(01).
000790       88  LK-RAND-FN-SEED             VALUE 0.
000800       88  LK-RAND-FN-UNIFORM-3D       VALUE 1.
000810       88  LK-RAND-FN-INT-RANGE        VALUE 2.                  CR-0812 
000820       88  LK-RAND-FN-NORMAL           VALUE 3.
000830       88  LK-RAND-FN-PROBABILITY      VALUE 4.                  CR-0447 
000840    05  LK-RAND-SEED-VALUE          PIC 9(10).
000850    05  LK-RAND-INPUT-A             PIC S9(07)V99
000860                                     SIGN IS LEADING SEPARATE.
000870    05  LK-RAND-INPUT-B             PIC S9(07)V99
000880                                     SIGN IS LEADING SEPARATE.
000890    05  LK-RAND-PROBABILITY-IN      PIC 9(01)V999.
000900    05  LK-RAND-RESULT-DEC          PIC S9(07)V99
000910                                     SIGN IS LEADING SEPARATE.
000920    05  LK-RAND-RESULT-INT          PIC S9(09)
000930                                     SIGN IS LEADING SEPARATE.
000940    05  LK-RAND-RESULT-FLAG         PIC X(01).
000950*  DUMP VIEW -- USED ONLY WHEN A CALLER DISPLAYS THE RAW PARAMETER
000960*  BLOCK WHILE CHASING A DETERMINISM DEFECT.
000970 01  LK-RAND-PARMS-TRACE REDEFINES LK-RAND-PARMS.
000980    05  LK-RAND-TRACE-TEXT          PIC X(56).
000990*  RESULT-TAIL VIEW -- LETS THE CALLER MOVE THE INTEGER RESULT AND
001000*  THE FLAG RESULT IN ONE SHOT WHEN IT DOES NOT CARE WHICH ONE FIRED.
001010 01  LK-RAND-PARMS-RESULT-VIEW REDEFINES LK-RAND-PARMS.
001020    05  FILLER                      PIC X(45).
001030    05  LK-RAND-RESULT-TAIL         PIC X(11).
001040*----------------------------------------------------------------*
001050 PROCEDURE DIVISION USING LK-RAND-PARMS.
001060*----------------------------------------------------------------*
001070 0000-MAIN-LOGICA.
001080 
001090    EVALUATE TRUE
001100       WHEN LK-RAND-FN-SEED
001110            PERFORM 1000-FIJAR-SEMILLA
001120               THRU 1000-FIJAR-SEMILLA-FIN
001130       WHEN LK-RAND-FN-UNIFORM-3D
001140            PERFORM 2200-URNIFORME-3D
001150               THRU 2200-URNIFORME-3D-FIN
001160       WHEN LK-RAND-FN-INT-RANGE
001170            PERFORM 2300-ENTERO-EN-RANGO
001180               THRU 2300-ENTERO-EN-RANGO-FIN
001190       WHEN LK-RAND-FN-NORMAL
001200            PERFORM 2400-DRAW-NORMAL
001210               THRU 2400-DRAW-NORMAL-FIN
001220       WHEN LK-RAND-FN-PROBABILITY
001230            PERFORM 2500-DRAW-PROBABILIDAD
001240               THRU 2500-DRAW-PROBABILIDAD-FIN
001250       WHEN OTHER
001260            MOVE SPACES TO LK-RAND-RESULT-FLAG
001270    END-EVALUATE.
001280 
001290    EXIT PROGRAM.
001300 
001310*----------------------------------------------------------------*
001320 1000-FIJAR-SEMILLA.
001330*    ONE-TIME SEED OF THE SEQUENCE -- CALLED ONCE PER RUN BY
001340*    SPGEN01 PARAGRAPH 1210-INICIALIZAR-SEMILLA.
001350 
001360    MOVE LK-RAND-SEED-VALUE  TO WS-RAND-SEED.
001370    SET  WS-RAND-IS-INITIALIZED TO TRUE.
001380 
001390 1000-FIJAR-SEMILLA-FIN.
001400    EXIT.
001410 
001420*----------------------------------------------------------------*
001430 2100-AVANZAR-SEMILLA.
001440*    ONE STEP OF THE PARK-MILLER LEHMER SEQUENCE.
001450*    SEED = (SEED * 16807) MOD (2**31 - 1)
001460 
001470    COMPUTE WS-RAND-PRODUCT = WS-RAND-SEED * WS-RAND-MULTIPLIER.
001480    DIVIDE WS-RAND-PRODUCT BY WS-RAND-MODULUS
001490       GIVING WS-RAND-QUOTIENT
001500       REMAINDER WS-RAND-SEED.
001510 
001520 2100-AVANZAR-SEMILLA-FIN.
001530    EXIT.
001540 
001550*----------------------------------------------------------------*
001560 2200-URNIFORME-3D.
001570*    RETURNS A FRACTION 0,000 - 0,999 IN LK-RAND-RESULT-DEC.
001580 
001590    PERFORM 2100-AVANZAR-SEMILLA
001600       THRU 2100-AVANZAR-SEMILLA-FIN.
001610 
001620    COMPUTE WS-RAND-SCALED-PRODUCT = WS-RAND-SEED * 1000.
001630    DIVIDE WS-RAND-SCALED-PRODUCT BY WS-RAND-MODULUS
001640       GIVING WS-RAND-FRACTION-3D
001650       REMAINDER WS-RAND-QUOTIENT.
001660 
001670    MOVE ZERO TO LK-RAND-RESULT-DEC.
001680    COMPUTE LK-RAND-RESULT-DEC = WS-RAND-FRACTION-3D / 1000.
001690 
001700 2200-URNIFORME-3D-FIN.
001710    EXIT.
001720 
001730*----------------------------------------------------------------*
001740 2300-ENTERO-EN-RANGO.                                           CR-0812 
001750*    RETURNS AN INTEGER IN [LK-RAND-INPUT-A .. LK-RAND-INPUT-B]
001760*    (BOTH ENDS INCLUSIVE, INPUTS PASSED AS WHOLE-NUMBER AMOUNTS).
001770 
001780    PERFORM 2100-AVANZAR-SEMILLA
001790       THRU 2100-AVANZAR-SEMILLA-FIN.
001800 
001810    COMPUTE WS-RAND-SPAN =
001820       LK-RAND-INPUT-B - LK-RAND-INPUT-A + 1.
001830 
001840    DIVIDE WS-RAND-SEED BY WS-RAND-SPAN
001850       GIVING WS-RAND-QUOTIENT
001860       REMAINDER WS-RAND-OFFSET.
001870 
001880    COMPUTE LK-RAND-RESULT-INT =
001890       LK-RAND-INPUT-A + WS-RAND-OFFSET.
001900 
001910 2300-ENTERO-EN-RANGO-FIN.
001920    EXIT.
001930 
001940*----------------------------------------------------------------*
001950 2400-DRAW-NORMAL.
001960*    APPROXIMATE NORMAL(MEAN, STD-DEV) VIA THE SUM OF TWELVE
001970*    UNIFORM(0,1) DRAWS LESS SIX (IRWIN-HALL).  LK-RAND-INPUT-A
001980*    CARRIES THE MEAN, LK-RAND-INPUT-B CARRIES THE STD DEVIATION.
001990 
002000    MOVE SPACES TO WS-NORMAL-DRAWS-TEXT.
002010    MOVE ZERO   TO WS-NORMAL-SUM.
002020 
002030    PERFORM 2410-SUMAR-UNIFORME
002040       THRU 2410-SUMAR-UNIFORME-FIN
002050       VARYING WS-NORMAL-IDX FROM 1 BY 1
002060          UNTIL WS-NORMAL-IDX > 12.
002070 
002080    COMPUTE WS-NORMAL-CENTERED ROUNDED = WS-NORMAL-SUM - 6.
002090 
002100    COMPUTE LK-RAND-RESULT-DEC ROUNDED =
002110       LK-RAND-INPUT-A + (WS-NORMAL-CENTERED * LK-RAND-INPUT-B).
002120 
002130 2400-DRAW-NORMAL-FIN.
002140    EXIT.
002150 
002160*----------------------------------------------------------------*
002170 2410-SUMAR-UNIFORME.
002180 
002190    PERFORM 2100-AVANZAR-SEMILLA
002200       THRU 2100-AVANZAR-SEMILLA-FIN.
002210 
002220    COMPUTE WS-RAND-SCALED-PRODUCT = WS-RAND-SEED * 1000.
002230    DIVIDE WS-RAND-SCALED-PRODUCT BY WS-RAND-MODULUS
002240       GIVING WS-RAND-QUOTIENT
002250       REMAINDER WS-RAND-FRACTION-3D.
002260 
002270    COMPUTE WS-NORMAL-DRAW (WS-NORMAL-IDX) =
002280       WS-RAND-FRACTION-3D / 1000.
002290 
002300    ADD WS-NORMAL-DRAW (WS-NORMAL-IDX) TO WS-NORMAL-SUM.
002310 
002320 2410-SUMAR-UNIFORME-FIN.
002330    EXIT.
002340 
002350*----------------------------------------------------------------*
002360 2500-DRAW-PROBABILIDAD.                                         CR-0447 
002370*    RETURNS 'Y' IN LK-RAND-RESULT-FLAG WHEN A FRESH UNIFORM DRAW
002380*    FALLS BELOW LK-RAND-PROBABILITY-IN, ELSE 'N'.  USED FOR THE
002390*    GIG-WORKER SECOND-PAYCHECK SKIP (PROBABILITY 0,35).
002400 
002410    PERFORM 2100-AVANZAR-SEMILLA
002420       THRU 2100-AVANZAR-SEMILLA-FIN.
002430 
002440    COMPUTE WS-RAND-SCALED-PRODUCT = WS-RAND-SEED * 1000.
002450    DIVIDE WS-RAND-SCALED-PRODUCT BY WS-RAND-MODULUS
002460       GIVING WS-RAND-QUOTIENT
002470       REMAINDER WS-RAND-FRACTION-3D.
002480 
002490    MOVE 'N' TO LK-RAND-RESULT-FLAG.
002500    IF WS-RAND-FRACTION-3D < LK-RAND-PROBABILITY-IN
002510       MOVE 'Y' TO LK-RAND-RESULT-FLAG
002520    END-IF.
002530 
002540 2500-DRAW-PROBABILIDAD-FIN.
002550    EXIT.
002560 
002570 END PROGRAM SPRAND01.
